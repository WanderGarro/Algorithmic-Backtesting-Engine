000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: BKTSB030
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* INSTALACAO: MERIDIAN CAPITAL MGMT - DIVISAO DE PROCESSAMENTO
000600* OBJETIVO..: Subrotina de carteira e execucao de ordens - laco
000700*             de simulacao barra-a-barra, dimensionamento da
000800*             posicao (risco de 2% por operacao), execucao com
000900*             slippage e comissao, e acumulo da curva de
001000*             patrimonio e do ledger de negocios.
001100* COMPILACAO: COBOL BATCH
001200*-----------------------------------------------------------------
001300* VRS001 22.03.1987 - RTH     - IMPLANTACAO.
001400* VRS002 07.06.1994 - PSB     - Motivo da ordem ampliado p/
001500*                               X(20) (ticket CR-1994-0118).
001600* VRS003 19.11.1998 - DK      - Revisao de datas p/ virada de
001700*                               seculo; sem impacto em PIC (Y2K).
001800* VRS004 30.06.2003 - PSB     - Regra de dimensionamento revista:
001900*                               teto de 95% do caixa disponivel
002000*                               (ticket CR-2003-0071).
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID. BKTSB030.
002500 AUTHOR. R. T. HARTLEY.
002600 INSTALLATION. MERIDIAN CAPITAL MGMT - DP DIVISION.
002700 DATE-WRITTEN. 03/22/87.
002800 DATE-COMPILED.
002900 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700*-----------------------------------------------------------------
003800 DATA DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 01  CTE-PROG      PIC X(17) VALUE '*** BKTSB030 ***'.
004300
004400 01  WS-INDICES.
004500     03  IX-BAR                     PIC S9(04) COMP-5.
004600     03  FILLER                     PIC X(02).
004700
004800 01  WS-CAIXA                       PIC S9(11)V99 COMP-3.
004900 01  WS-POSICAO-GRP.
005000     03  WS-POSICAO                 PIC S9(09)    COMP-5.
005100 01  WS-POSICAO-GRP-R REDEFINES WS-POSICAO-GRP.
005200     03  WS-POSICAO-X                PIC X(04).
005300
005400 01  WS-QT-NEG                      PIC S9(04) COMP-5.
005500 01  WS-QT-PAT                      PIC S9(04) COMP-5.
005600
005700 01  WS-SINAL-ATUAL                 PIC S9(01).
005800 01  WS-QTDE-ORDEM                  PIC S9(09) COMP-5.
005900
006000 01  WS-TAM-MAX1                    PIC S9(11)V99 COMP-3.
006100 01  WS-TAM-MAX1-R REDEFINES WS-TAM-MAX1
006200                                    PIC S9(13)     COMP-3.
006300 01  WS-TAM-MAX2                    PIC S9(11)V99 COMP-3.
006400 01  WS-TAM-MAX                     PIC S9(11)V99 COMP-3.
006500
006600 01  WS-PRECO-EXEC                  PIC S9(07)V9(04) COMP-3.
006700 01  WS-COMISSAO-ORD                PIC S9(09)V99 COMP-3.
006800 01  WS-TOTAL-ORD                   PIC S9(11)V99 COMP-3.
006900 01  WS-CUSTO-TOTAL                 PIC S9(11)V99 COMP-3.
007000 01  WS-CUSTO-TOTAL-R REDEFINES WS-CUSTO-TOTAL
007100                                    PIC S9(13)     COMP-3.
007200 01  WS-VALOR-ACOES                 PIC S9(11)V99 COMP-3.
007300
007400 01  WS-NUM-BARRA-ED                PIC 9(04).
007500 01  WS-MOTIVO-ORD                  PIC X(20).
007600
007700*-----------------------------------------------------------------
007800 LINKAGE SECTION.
007900*-----------------------------------------------------------------
008000 01  BKT030-DADOS.
-INC BKTKB030
008100
008200*-----------------------------------------------------------------
008300 PROCEDURE DIVISION USING BKT030-DADOS.
008400*-----------------------------------------------------------------
008500*-----------------------------------------------------------------
008600 000000-PRINCIPAL SECTION.
008700*-----------------------------------------------------------------
008800     MOVE ZEROS                     TO BKT030-SEQL-ERRO
008900     MOVE SPACES                    TO BKT030-TX-ERRO
009000
009100     PERFORM 100000-VALIDAR-ENTRADA
009200
009300     IF  BKT030-SEQL-ERRO EQUAL ZEROS
009400         PERFORM 110000-INICIALIZAR
009500         PERFORM 200000-PROCESSAR
009600     END-IF
009700     .
009800 000000-SAI.
009900     GOBACK.
010000
010100*-----------------------------------------------------------------
010200 100000-VALIDAR-ENTRADA SECTION.
010300*-----------------------------------------------------------------
010400     IF  NOT BKT030-QT-BAR-VLDO
010500         PERFORM 999001-ERRO
010600     END-IF
010700     .
010800 100000-SAI.
010900     EXIT.
011000
011100*-----------------------------------------------------------------
011200 110000-INICIALIZAR SECTION.
011300*-----------------------------------------------------------------
011400     MOVE BKT030-VL-CAPITAL-INIC     TO WS-CAIXA
011500     MOVE ZEROS                      TO WS-POSICAO
011600                                         WS-QT-NEG
011700                                         WS-QT-PAT
011800     .
011900 110000-SAI.
012000     EXIT.
012100
012200*-----------------------------------------------------------------
012300 200000-PROCESSAR SECTION.
012400*-----------------------------------------------------------------
012500     PERFORM 201000-PROCESSAR-BARRA THRU 201000-SAI
012600         VARYING IX-BAR FROM 2 BY 1
012700         UNTIL IX-BAR GREATER BKT030-QT-BAR
012800
012900     MOVE WS-QT-NEG                  TO BKT030-QT-NEGOCIO
013000     MOVE WS-QT-PAT                  TO BKT030-QT-PATRIMONIO
013100     .
013200 200000-SAI.
013300     EXIT.
013400
013500 201000-PROCESSAR-BARRA.
013600*-----------------------------
013700     MOVE BKT030-BR-SINAL(IX-BAR)    TO WS-SINAL-ATUAL
013800
013900     IF  WS-SINAL-ATUAL NOT EQUAL ZEROS
014000         PERFORM 240000-CALCULAR-QTDE
014100         IF  WS-QTDE-ORDEM GREATER ZEROS
014200             PERFORM 250000-EXECUTAR-ORDEM
014300         END-IF
014400     END-IF
014500
014600     PERFORM 270000-REAVALIAR-CARTEIRA
014700     .
014800 201000-SAI.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 240000-CALCULAR-QTDE SECTION.
015300*-----------------------------------------------------------------
015400*    Dimensionamento da ordem - risco de 2% do caixa por negocio,
015500*    limitado a 10% do caixa disponivel (2% x alavancagem de 5)
015600*    e nunca acima de 95% do caixa disponivel.
015700*-----------------------------------------------------------------
015800     MOVE ZEROS                      TO WS-QTDE-ORDEM
015900
016000     IF  WS-SINAL-ATUAL EQUAL -1
016100         MOVE WS-POSICAO              TO WS-QTDE-ORDEM
016200     ELSE
016300         IF  WS-CAIXA NOT GREATER ZEROS
016400             MOVE ZEROS                TO WS-QTDE-ORDEM
016500         ELSE
016600             COMPUTE WS-TAM-MAX1 ROUNDED = WS-CAIXA * 0.02 * 5
016700             COMPUTE WS-TAM-MAX2 ROUNDED = WS-CAIXA * 0.95
016800             IF  WS-TAM-MAX1 LESS WS-TAM-MAX2
016900                 MOVE WS-TAM-MAX1      TO WS-TAM-MAX
017000             ELSE
017100                 MOVE WS-TAM-MAX2      TO WS-TAM-MAX
017200             END-IF
017300
017400             COMPUTE WS-QTDE-ORDEM =
017500                     WS-TAM-MAX / BKT030-BR-FECHA(IX-BAR)
017600
017700             IF  WS-QTDE-ORDEM LESS 1
017800                 MOVE ZEROS             TO WS-QTDE-ORDEM
017900             ELSE
018000                 COMPUTE WS-CUSTO-TOTAL ROUNDED =
018100                         WS-QTDE-ORDEM * BKT030-BR-FECHA(IX-BAR)
018200                 IF  WS-CUSTO-TOTAL GREATER WS-CAIXA
018300                     COMPUTE WS-QTDE-ORDEM =
018400                             WS-TAM-MAX2 / BKT030-BR-FECHA(IX-BAR)
018500                     IF  WS-QTDE-ORDEM LESS 1
018600                         MOVE ZEROS     TO WS-QTDE-ORDEM
018700                     END-IF
018800                 END-IF
018900             END-IF
019000         END-IF
019100     END-IF
019200     .
019300 240000-SAI.
019400     EXIT.
019500
019600*-----------------------------------------------------------------
019700 250000-EXECUTAR-ORDEM SECTION.
019800*-----------------------------------------------------------------
019900     IF  WS-SINAL-ATUAL EQUAL 1
020000         PERFORM 250100-EXECUTAR-COMPRA
020100     ELSE
020200         PERFORM 250200-EXECUTAR-VENDA
020300     END-IF
020400     .
020500 250000-SAI.
020600     EXIT.
020700
020800*-----------------------------------------------------------------
020900 250100-EXECUTAR-COMPRA SECTION.
021000*-----------------------------------------------------------------
021100     COMPUTE WS-PRECO-EXEC ROUNDED =
021200             BKT030-BR-FECHA(IX-BAR) * (1 + BKT030-TX-SLIPPAGE)
021300     COMPUTE WS-TOTAL-ORD ROUNDED =
021400             WS-QTDE-ORDEM * WS-PRECO-EXEC
021500     COMPUTE WS-COMISSAO-ORD ROUNDED =
021600             WS-TOTAL-ORD * BKT030-TX-COMISSAO
021700     COMPUTE WS-CUSTO-TOTAL ROUNDED =
021800             WS-TOTAL-ORD + WS-COMISSAO-ORD
021900
022000     IF  WS-CUSTO-TOTAL NOT GREATER WS-CAIXA
022100         SUBTRACT WS-CUSTO-TOTAL      FROM WS-CAIXA
022200         ADD      WS-QTDE-ORDEM       TO   WS-POSICAO
022300         MOVE IX-BAR                  TO WS-NUM-BARRA-ED
022400         STRING 'BAR ' WS-NUM-BARRA-ED ' BUY SIGNAL'
022500             DELIMITED BY SIZE INTO WS-MOTIVO-ORD
022600         PERFORM 250900-GRAVAR-NEGOCIO-COMPRA
022700     END-IF
022800     .
022900 250100-SAI.
023000     EXIT.
023100
023200*-----------------------------------------------------------------
023300 250200-EXECUTAR-VENDA SECTION.
023400*-----------------------------------------------------------------
023500     IF  WS-QTDE-ORDEM NOT GREATER WS-POSICAO
023600         COMPUTE WS-PRECO-EXEC ROUNDED =
023700             BKT030-BR-FECHA(IX-BAR) * (1 - BKT030-TX-SLIPPAGE)
023800         COMPUTE WS-TOTAL-ORD ROUNDED =
023900             WS-QTDE-ORDEM * WS-PRECO-EXEC
024000         COMPUTE WS-COMISSAO-ORD ROUNDED =
024100             WS-TOTAL-ORD * BKT030-TX-COMISSAO
024200
024300         ADD WS-TOTAL-ORD               TO WS-CAIXA
024400         SUBTRACT WS-COMISSAO-ORD       FROM WS-CAIXA
024500         SUBTRACT WS-QTDE-ORDEM         FROM WS-POSICAO
024600
024700         MOVE IX-BAR                    TO WS-NUM-BARRA-ED
024800         STRING 'BAR ' WS-NUM-BARRA-ED ' SELL SIGNAL'
024900             DELIMITED BY SIZE INTO WS-MOTIVO-ORD
025000
025100         PERFORM 250910-GRAVAR-NEGOCIO-VENDA
025200     END-IF
025300     .
025400 250200-SAI.
025500     EXIT.
025600
025700*-----------------------------------------------------------------
025800 250900-GRAVAR-NEGOCIO-COMPRA SECTION.
025900*-----------------------------------------------------------------
026000     ADD 1                            TO WS-QT-NEG
026100     MOVE BKT030-BR-DATA(IX-BAR)      TO BKT030-NG-DATA(WS-QT-NEG)
026200     MOVE BKT030-SIMBOLO              TO BKT030-NG-SIMBOLO(WS-QT-NEG)
026300     MOVE 'BUY '                      TO BKT030-NG-ACAO(WS-QT-NEG)
026400     MOVE WS-QTDE-ORDEM               TO BKT030-NG-QTDE(WS-QT-NEG)
026500     MOVE WS-PRECO-EXEC               TO BKT030-NG-PRECO(WS-QT-NEG)
026600     MOVE WS-TOTAL-ORD                TO BKT030-NG-TOTAL(WS-QT-NEG)
026700     MOVE WS-COMISSAO-ORD             TO BKT030-NG-COMISSAO(WS-QT-NEG)
026800     MOVE WS-MOTIVO-ORD               TO BKT030-NG-MOTIVO(WS-QT-NEG)
026900     .
027000 250900-SAI.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400 250910-GRAVAR-NEGOCIO-VENDA SECTION.
027500*-----------------------------------------------------------------
027600     ADD 1                            TO WS-QT-NEG
027700     MOVE BKT030-BR-DATA(IX-BAR)      TO BKT030-NG-DATA(WS-QT-NEG)
027800     MOVE BKT030-SIMBOLO              TO BKT030-NG-SIMBOLO(WS-QT-NEG)
027900     MOVE 'SELL'                      TO BKT030-NG-ACAO(WS-QT-NEG)
028000     MOVE WS-QTDE-ORDEM               TO BKT030-NG-QTDE(WS-QT-NEG)
028100     MOVE WS-PRECO-EXEC               TO BKT030-NG-PRECO(WS-QT-NEG)
028200     MOVE WS-TOTAL-ORD                TO BKT030-NG-TOTAL(WS-QT-NEG)
028300     MOVE WS-COMISSAO-ORD             TO BKT030-NG-COMISSAO(WS-QT-NEG)
028400     MOVE WS-MOTIVO-ORD               TO BKT030-NG-MOTIVO(WS-QT-NEG)
028500     .
028600 250910-SAI.
028700     EXIT.
028800
028900*-----------------------------------------------------------------
029000 270000-REAVALIAR-CARTEIRA SECTION.
029100*-----------------------------------------------------------------
029200     ADD 1                            TO WS-QT-PAT
029300     COMPUTE WS-VALOR-ACOES ROUNDED =
029400             WS-POSICAO * BKT030-BR-FECHA(IX-BAR)
029500
029600     MOVE BKT030-BR-DATA(IX-BAR)      TO BKT030-PT-DATA(WS-QT-PAT)
029700     MOVE WS-CAIXA                    TO BKT030-PT-CAIXA(WS-QT-PAT)
029800     MOVE WS-VALOR-ACOES              TO BKT030-PT-ACOES(WS-QT-PAT)
029900     COMPUTE BKT030-PT-TOTAL(WS-QT-PAT) ROUNDED =
030000             WS-CAIXA + WS-VALOR-ACOES
030100     .
030200 270000-SAI.
030300     EXIT.
030400
030500*-----------------------------------------------------------------
030600 999000-ERRO SECTION.
030700*-----------------------------------------------------------------
030800 999001-ERRO.
030900*------------
031000     MOVE 1                           TO BKT030-SEQL-ERRO
031100     STRING 'BKT030 - QTDE DE BARRAS FORA DA FAIXA VALIDA'
031200         DELIMITED BY SIZE INTO BKT030-TX-ERRO
031300     .
031400 999000-SAI.
031500     EXIT.
