000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: BKTP0010
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* INSTALACAO: MERIDIAN CAPITAL MGMT - DIVISAO DE PROCESSAMENTO
000600* OBJETIVO..: Motor de backtest - le cotacoes diarias e os
000700*             parametros de uma estrategia, simula a carteira
000800*             barra-a-barra e emite ledger de negocios, curva
000900*             de patrimonio e relatorio de resultados.
001000* COMPILACAO: COBOL BATCH
001100*-----------------------------------------------------------------
001200* VRS001 14.03.1987 - RTH     - IMPLANTACAO.
001300* VRS002 02.09.1991 - RTH     - Inclusao da estrategia MACD e
001400*                               dos parametros de janela MACD.
001500* VRS003 07.06.1994 - PSB     - Motivo do negocio ampliado para
001600*                               X(20) (ticket CR-1994-0118).
001700* VRS004 19.11.1998 - DK      - Revisao de campos de data p/
001800*                               virada de seculo (Y2K); BAR-DATE
001900*                               permanece X(8) AAAAMMDD.
002000* VRS005 23.05.2003 - PSB     - Inclusao do arquivo de relatorio
002100*                               de 132 colunas (ticket CR-2003-
002200*                               0071); layout antigo descontinuado.
002300*-----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID. BKTP0010.
002700 AUTHOR. R. T. HARTLEY.
002800 INSTALLATION. MERIDIAN CAPITAL MGMT - DP DIVISION.
002900 DATE-WRITTEN. 03/14/87.
003000 DATE-COMPILED.
003100 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900*-----------------------------------------------------------------
004000 INPUT-OUTPUT SECTION.
004100*-----------------------------------------------------------------
004200 FILE-CONTROL.
004300*-------------
004400     SELECT PARAMS-FILE  ASSIGN TO UT-S-PARMS
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PARMS-STATUS.
004700
004800     SELECT PRICES-FILE  ASSIGN TO UT-S-PRECO
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PRECO-STATUS.
005100
005200     SELECT TRADES-FILE  ASSIGN TO UT-S-NEGOC
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-NEGOC-STATUS.
005500
005600     SELECT EQUITY-FILE  ASSIGN TO UT-S-PATRI
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PATRI-STATUS.
005900
006000     SELECT REPORT-FILE  ASSIGN TO UT-S-RELAT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-RELAT-STATUS.
006300
006400*-----------------------------------------------------------------
006500 DATA DIVISION.
006600*-----------------------------------------------------------------
006700*-----------------------------------------------------------------
006800 FILE SECTION.
006900*-----------------------------------------------------------------
007000 FD  PARAMS-FILE
007100     RECORDING MODE IS F.
007200 01  PARAMS-FILE-REC.
007300     05  PRM-STRATEGY                  PIC X(10).
007400     05  PRM-INIT-CAPITAL              PIC 9(10)V99.
007500     05  PRM-COMMISSION                PIC  V9(06).
007600     05  PRM-SLIPPAGE                  PIC  V9(06).
007700     05  PRM-SHORT-WIN                 PIC 9(03).
007800     05  PRM-LONG-WIN                  PIC 9(03).
007900     05  PRM-RSI-WIN                   PIC 9(03).
008000     05  PRM-OVERBOUGHT                PIC 9(03).
008100     05  PRM-OVERSOLD                  PIC 9(03).
008200     05  PRM-MACD-FAST                 PIC 9(03).
008300     05  PRM-MACD-SLOW                 PIC 9(03).
008400     05  PRM-MACD-SIGNAL               PIC 9(03).
008500     05  FILLER                        PIC X(22).
008600
008700 FD  PRICES-FILE
008800     RECORDING MODE IS F.
008900 01  PRICE-BAR-REC.
009000     05  BAR-DATE                      PIC X(08).
009100     05  BAR-SYMBOL                    PIC X(08).
009200     05  BAR-OPEN                      PIC S9(07)V9(04).
009300     05  BAR-HIGH                      PIC S9(07)V9(04).
009400     05  BAR-LOW                       PIC S9(07)V9(04).
009500     05  BAR-CLOSE                     PIC S9(07)V9(04).
009600     05  BAR-VOLUME                    PIC 9(12).
009700     05  FILLER                        PIC X(08).
009800 01  PRICE-BAR-REC-R REDEFINES PRICE-BAR-REC.
009900     05  BR-DATA-ANO                   PIC X(04).
010000     05  BR-DATA-MES                   PIC X(02).
010100     05  BR-DATA-DIA                    PIC X(02).
010200     05  FILLER                        PIC X(72).
010300
010400 FD  TRADES-FILE
010500     RECORDING MODE IS F.
010600 01  TRADE-RECORD-REC.
010700     05  TRD-DATE                      PIC X(08).
010800     05  TRD-SYMBOL                    PIC X(08).
010900     05  TRD-ACTION                    PIC X(04).
011000     05  TRD-QTY                       PIC 9(09).
011100     05  TRD-PRICE                     PIC S9(07)V9(04).
011200     05  TRD-TOTAL                     PIC S9(11)V99.
011300     05  TRD-COMMISSION                PIC S9(09)V99.
011400     05  TRD-REASON                    PIC X(20).
011500     05  FILLER                        PIC X(16).
011600 01  TRADE-RECORD-REC-R REDEFINES TRADE-RECORD-REC.
011700     05  TR-DATA-ANO                   PIC X(04).
011800     05  TR-DATA-MES                   PIC X(02).
011900     05  TR-DATA-DIA                    PIC X(02).
012000     05  FILLER                        PIC X(92).
012100
012200 FD  EQUITY-FILE
012300     RECORDING MODE IS F.
012400 01  EQUITY-RECORD-REC.
012500     05  EQ-DATE                       PIC X(08).
012600     05  EQ-CASH                       PIC S9(11)V99.
012700     05  EQ-STOCK                      PIC S9(11)V99.
012800     05  EQ-TOTAL                      PIC S9(11)V99.
012900     05  FILLER                        PIC X(13).
013000 01  EQUITY-RECORD-REC-R REDEFINES EQUITY-RECORD-REC.
013100     05  EQ-DATA-ANO                   PIC X(04).
013200     05  EQ-DATA-MES                   PIC X(02).
013300     05  EQ-DATA-DIA                    PIC X(02).
013400     05  FILLER                        PIC X(52).
013500
013600 FD  REPORT-FILE
013700     RECORDING MODE IS F.
013800 01  REPORT-LINE-REC                   PIC X(132).
013900
014000*-----------------------------------------------------------------
014100 WORKING-STORAGE SECTION.
014200*-----------------------------------------------------------------
014300 01  CTE-PROG     PIC  X(17) VALUE '*** BKTP0010 ***'.
014400 01  CTE-VERS     PIC  X(06) VALUE 'VRS005'.
014500 77  BKTSB020     PIC  X(08) VALUE 'BKTSB020'.
014600 77  BKTSB030     PIC  X(08) VALUE 'BKTSB030'.
014700 77  BKTSB040     PIC  X(08) VALUE 'BKTSB040'.
014800 77  BKTSB050     PIC  X(08) VALUE 'BKTSB050'.
014900
015000 01  WS-PARMS-STATUS               PIC X(02) VALUE SPACES.
015100 01  WS-PRECO-STATUS               PIC X(02) VALUE SPACES.
015200 01  WS-NEGOC-STATUS               PIC X(02) VALUE SPACES.
015300 01  WS-PATRI-STATUS               PIC X(02) VALUE SPACES.
015400 01  WS-RELAT-STATUS               PIC X(02) VALUE SPACES.
015500
015600 01  GRP-CHAVES.
015700     03  FIM-PRECO                 PIC  X(01) VALUE 'N'.
015800         88  EH-FIM-PRECO                    VALUE 'S'.
015900     03  IX-BAR                     PIC S9(04) COMP-5.
016000     03  IX-NEG                     PIC S9(04) COMP-5.
016100     03  IX-PAT                     PIC S9(04) COMP-5.
016200     03  IX-LIN                     PIC S9(04) COMP-5.
016300     03  FILLER                     PIC X(02).
016400
016500*    Copia de trabalho dos parametros de controle do run
016600 01  WS-PARM.
016700     03  WS-PARM-ESTRATEGIA         PIC X(10).
016800     03  WS-PARM-CAPITAL-INIC       PIC S9(10)V99 COMP-3.
016900     03  WS-PARM-COMISSAO           PIC  V9(06)   COMP-3.
017000     03  WS-PARM-SLIPPAGE           PIC  V9(06)   COMP-3.
017100     03  WS-PARM-JANL-CURTA         PIC  9(03).
017200     03  WS-PARM-JANL-LONGA         PIC  9(03).
017300     03  WS-PARM-JANL-RSI           PIC  9(03).
017400     03  WS-PARM-NV-SOBRECOMPRA     PIC  9(03).
017500     03  WS-PARM-NV-SOBREVENDA      PIC  9(03).
017600     03  WS-PARM-JANL-MACD-RAPIDA   PIC  9(03).
017700     03  WS-PARM-JANL-MACD-LENTA    PIC  9(03).
017800     03  WS-PARM-JANL-MACD-SINAL    PIC  9(03).
017900     03  FILLER                     PIC X(04).
018000
018100*    Tabela de barras lidas do arquivo de cotacoes (cap. 1000)
018200 01  WS-QT-BAR                      PIC S9(04) COMP-5 VALUE 0.
018300 01  WS-SIMBOLO                     PIC X(08) VALUE SPACES.
018400 01  WS-TAB-BARRA.
018500     03  WS-TAB-BR OCCURS 1000 TIMES.
018600         05  WS-BR-DATA             PIC X(08).
018700         05  WS-BR-FECHA            PIC S9(07)V9(04).
018800         05  FILLER                 PIC X(02).
018900
019000*-----------------------------------------------------------------
019100* Books de ligacao com as subrotinas de calculo
019200*-----------------------------------------------------------------
019300 01  BKT020-DADOS.
-INC BKTKB020
019400
019500 01  BKT030-DADOS.
-INC BKTKB030
019600
019700 01  BKT040-DADOS.
-INC BKTKB040
019800
019900 01  BKT050-DADOS.
-INC BKTKB050
020000
020100*-----------------------------------------------------------------
020200 PROCEDURE DIVISION.
020300*-----------------------------------------------------------------
020400*-----------------------------------------------------------------
020500 000000-PRINCIPAL SECTION.
020600*-----------------------------------------------------------------
020700     DISPLAY CTE-PROG ' Inicio.: ' FUNCTION CURRENT-DATE
020800
020900     PERFORM 100000-ABRIR-ARQUIVOS
021000     PERFORM 110000-LER-PARAMETROS
021100     PERFORM 120000-LER-COTACOES
021200     PERFORM 200000-PROCESSAR
021300     PERFORM 300000-FINALIZAR
021400
021500     DISPLAY CTE-PROG ' Fim....: ' FUNCTION CURRENT-DATE
021600     .
021700 000000-SAI.
021800     STOP RUN.
021900
022000*-----------------------------------------------------------------
022100 100000-ABRIR-ARQUIVOS SECTION.
022200*-----------------------------------------------------------------
022300     OPEN INPUT  PARAMS-FILE
022400     IF  WS-PARMS-STATUS NOT EQUAL '00'
022500         PERFORM 999001-ERRO
022600     END-IF
022700
022800     OPEN INPUT  PRICES-FILE
022900     IF  WS-PRECO-STATUS NOT EQUAL '00'
023000         PERFORM 999002-ERRO
023100     END-IF
023200
023300     OPEN OUTPUT TRADES-FILE
023400     OPEN OUTPUT EQUITY-FILE
023500     OPEN OUTPUT REPORT-FILE
023600     .
023700 100000-SAI.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100 110000-LER-PARAMETROS SECTION.
024200*-----------------------------------------------------------------
024300     READ PARAMS-FILE
024400         AT END
024500             PERFORM 999003-ERRO
024600     END-READ
024700
024800     MOVE PRM-STRATEGY       TO WS-PARM-ESTRATEGIA
024900     MOVE PRM-INIT-CAPITAL   TO WS-PARM-CAPITAL-INIC
025000     MOVE PRM-COMMISSION     TO WS-PARM-COMISSAO
025100     MOVE PRM-SLIPPAGE       TO WS-PARM-SLIPPAGE
025200     MOVE PRM-SHORT-WIN      TO WS-PARM-JANL-CURTA
025300     MOVE PRM-LONG-WIN       TO WS-PARM-JANL-LONGA
025400     MOVE PRM-RSI-WIN        TO WS-PARM-JANL-RSI
025500     MOVE PRM-OVERBOUGHT     TO WS-PARM-NV-SOBRECOMPRA
025600     MOVE PRM-OVERSOLD       TO WS-PARM-NV-SOBREVENDA
025700     MOVE PRM-MACD-FAST      TO WS-PARM-JANL-MACD-RAPIDA
025800     MOVE PRM-MACD-SLOW      TO WS-PARM-JANL-MACD-LENTA
025900     MOVE PRM-MACD-SIGNAL    TO WS-PARM-JANL-MACD-SINAL
026000
026100     PERFORM 115000-APLICAR-DEFAULTS
026200     .
026300 110000-SAI.
026400     EXIT.
026500
026600*-----------------------------------------------------------------
026700 115000-APLICAR-DEFAULTS SECTION.
026800*-----------------------------------------------------------------
026900     IF  WS-PARM-CAPITAL-INIC EQUAL ZEROS
027000         MOVE 10000.00           TO WS-PARM-CAPITAL-INIC
027100     END-IF
027200
027300     IF  WS-PARM-COMISSAO EQUAL ZEROS
027400         MOVE 0.001000           TO WS-PARM-COMISSAO
027500     END-IF
027600
027700     IF  WS-PARM-SLIPPAGE EQUAL ZEROS
027800         MOVE 0.001000           TO WS-PARM-SLIPPAGE
027900     END-IF
028000
028100     IF  WS-PARM-JANL-CURTA EQUAL ZEROS
028200         IF  WS-PARM-ESTRATEGIA EQUAL 'SMAX      '
028300             MOVE 020            TO WS-PARM-JANL-CURTA
028400         ELSE
028500             MOVE 012            TO WS-PARM-JANL-CURTA
028600         END-IF
028700     END-IF
028800
028900     IF  WS-PARM-JANL-LONGA EQUAL ZEROS
029000         IF  WS-PARM-ESTRATEGIA EQUAL 'SMAX      '
029100             MOVE 050            TO WS-PARM-JANL-LONGA
029200         ELSE
029300             MOVE 026            TO WS-PARM-JANL-LONGA
029400         END-IF
029500     END-IF
029600
029700     IF  WS-PARM-JANL-RSI EQUAL ZEROS
029800         MOVE 014                TO WS-PARM-JANL-RSI
029900     END-IF
030000
030100     IF  WS-PARM-NV-SOBRECOMPRA EQUAL ZEROS
030200         MOVE 070                TO WS-PARM-NV-SOBRECOMPRA
030300     END-IF
030400
030500     IF  WS-PARM-NV-SOBREVENDA EQUAL ZEROS
030600         MOVE 030                TO WS-PARM-NV-SOBREVENDA
030700     END-IF
030800
030900     IF  WS-PARM-JANL-MACD-RAPIDA EQUAL ZEROS
031000         MOVE 012                TO WS-PARM-JANL-MACD-RAPIDA
031100     END-IF
031200
031300     IF  WS-PARM-JANL-MACD-LENTA EQUAL ZEROS
031400         MOVE 026                TO WS-PARM-JANL-MACD-LENTA
031500     END-IF
031600
031700     IF  WS-PARM-JANL-MACD-SINAL EQUAL ZEROS
031800         MOVE 009                TO WS-PARM-JANL-MACD-SINAL
031900     END-IF
032000     .
032100 115000-SAI.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500 120000-LER-COTACOES SECTION.
032600*-----------------------------------------------------------------
032700     READ PRICES-FILE
032800         AT END
032900             SET EH-FIM-PRECO TO TRUE
033000     END-READ
033100
033200     PERFORM 121000-LER-UMA-BARRA THRU 121000-SAI
033300         UNTIL EH-FIM-PRECO
033400
033500     IF  WS-QT-BAR LESS 2
033600         PERFORM 999005-ERRO
033700     END-IF
033800     .
033900 120000-SAI.
034000     EXIT.
034100
034200 121000-LER-UMA-BARRA.
034300*------------------------
034400     ADD 1                        TO WS-QT-BAR
034500     IF  WS-QT-BAR GREATER 1000
034600         PERFORM 999004-ERRO
034700     END-IF
034800
034900     IF  WS-QT-BAR EQUAL 1
035000         MOVE BAR-SYMBOL          TO WS-SIMBOLO
035100     END-IF
035200
035300     MOVE BAR-DATE                TO WS-BR-DATA(WS-QT-BAR)
035400     MOVE BAR-CLOSE               TO WS-BR-FECHA(WS-QT-BAR)
035500
035600     READ PRICES-FILE
035700         AT END
035800             SET EH-FIM-PRECO TO TRUE
035900     END-READ
036000     .
036100 121000-SAI.
036200     EXIT.
036300
036400*-----------------------------------------------------------------
036500 200000-PROCESSAR SECTION.
036600*-----------------------------------------------------------------
036700     PERFORM 210000-MONTAR-ENTRADA-020
036800     CALL BKTSB020   USING BKT020-DADOS
036900     IF  BKT020-SEQL-ERRO NOT EQUAL ZEROS
037000         PERFORM 999006-ERRO
037100     END-IF
037200
037300     PERFORM 220000-MONTAR-ENTRADA-030
037400     CALL BKTSB030   USING BKT030-DADOS
037500     IF  BKT030-SEQL-ERRO NOT EQUAL ZEROS
037600         PERFORM 999007-ERRO
037700     END-IF
037800
037900     PERFORM 230000-MONTAR-ENTRADA-040
038000     CALL BKTSB040   USING BKT040-DADOS
038100     IF  BKT040-SEQL-ERRO NOT EQUAL ZEROS
038200         PERFORM 999008-ERRO
038300     END-IF
038400
038500     PERFORM 240000-MONTAR-ENTRADA-050
038600     CALL BKTSB050   USING BKT050-DADOS
038700     IF  BKT050-SEQL-ERRO NOT EQUAL ZEROS
038800         PERFORM 999009-ERRO
038900     END-IF
039000     .
039100 200000-SAI.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500 210000-MONTAR-ENTRADA-020 SECTION.
039600*-----------------------------------------------------------------
039700     MOVE ZEROS                   TO BKT020-SEQL-ERRO
039800     MOVE SPACES                  TO BKT020-TX-ERRO
039900     MOVE WS-QT-BAR               TO BKT020-QT-BAR
040000     MOVE WS-PARM-ESTRATEGIA      TO BKT020-ESTRATEGIA
040100     MOVE WS-PARM-JANL-CURTA      TO BKT020-JANL-CURTA
040200     MOVE WS-PARM-JANL-LONGA      TO BKT020-JANL-LONGA
040300     MOVE WS-PARM-JANL-RSI        TO BKT020-JANL-RSI
040400     MOVE WS-PARM-NV-SOBRECOMPRA  TO BKT020-NV-SOBRECOMPRA
040500     MOVE WS-PARM-NV-SOBREVENDA   TO BKT020-NV-SOBREVENDA
040600     MOVE WS-PARM-JANL-MACD-RAPIDA TO BKT020-JANL-MACD-RAPIDA
040700     MOVE WS-PARM-JANL-MACD-LENTA TO BKT020-JANL-MACD-LENTA
040800     MOVE WS-PARM-JANL-MACD-SINAL TO BKT020-JANL-MACD-SINAL
040900
041000     PERFORM 211000-MOVER-FECHA-020 THRU 211000-SAI
041100         VARYING IX-BAR FROM 1 BY 1 UNTIL IX-BAR GREATER WS-QT-BAR
041200     .
041300 210000-SAI.
041400     EXIT.
041500
041600 211000-MOVER-FECHA-020.
041700*--------------------------
041800     MOVE WS-BR-FECHA(IX-BAR)    TO BKT020-BR-FECHA(IX-BAR)
041900     .
042000 211000-SAI.
042100     EXIT.
042200
042300*-----------------------------------------------------------------
042400 220000-MONTAR-ENTRADA-030 SECTION.
042500*-----------------------------------------------------------------
042600     MOVE ZEROS                   TO BKT030-SEQL-ERRO
042700     MOVE SPACES                  TO BKT030-TX-ERRO
042800     MOVE WS-QT-BAR               TO BKT030-QT-BAR
042900     MOVE WS-SIMBOLO              TO BKT030-SIMBOLO
043000     MOVE WS-PARM-CAPITAL-INIC    TO BKT030-VL-CAPITAL-INIC
043100     MOVE WS-PARM-COMISSAO        TO BKT030-TX-COMISSAO
043200     MOVE WS-PARM-SLIPPAGE        TO BKT030-TX-SLIPPAGE
043300
043400     PERFORM 221000-MOVER-BARRA-030 THRU 221000-SAI
043500         VARYING IX-BAR FROM 1 BY 1 UNTIL IX-BAR GREATER WS-QT-BAR
043600     .
043700 220000-SAI.
043800     EXIT.
043900
044000 221000-MOVER-BARRA-030.
044100*--------------------------
044200     MOVE WS-BR-DATA(IX-BAR)      TO BKT030-BR-DATA(IX-BAR)
044300     MOVE WS-BR-FECHA(IX-BAR)     TO BKT030-BR-FECHA(IX-BAR)
044400     MOVE BKT020-BR-SINAL(IX-BAR) TO BKT030-BR-SINAL(IX-BAR)
044500     .
044600 221000-SAI.
044700     EXIT.
044800
044900*-----------------------------------------------------------------
045000 230000-MONTAR-ENTRADA-040 SECTION.
045100*-----------------------------------------------------------------
045200     MOVE ZEROS                   TO BKT040-SEQL-ERRO
045300     MOVE SPACES                  TO BKT040-TX-ERRO
045400     MOVE BKT030-QT-NEGOCIO       TO BKT040-QT-NEGOCIO
045500     MOVE BKT030-QT-PATRIMONIO    TO BKT040-QT-PATRIMONIO
045600
045700     PERFORM 231000-MOVER-NEGOCIO-040 THRU 231000-SAI
045800         VARYING IX-NEG FROM 1 BY 1
045900         UNTIL IX-NEG GREATER BKT030-QT-NEGOCIO
046000
046100     PERFORM 232000-MOVER-PATRIMONIO-040 THRU 232000-SAI
046200         VARYING IX-PAT FROM 1 BY 1
046300         UNTIL IX-PAT GREATER BKT030-QT-PATRIMONIO
046400     .
046500 230000-SAI.
046600     EXIT.
046700
046800 231000-MOVER-NEGOCIO-040.
046900*----------------------------
047000     MOVE BKT030-NG-ACAO(IX-NEG)     TO BKT040-NG-ACAO(IX-NEG)
047100     MOVE BKT030-NG-QTDE(IX-NEG)     TO BKT040-NG-QTDE(IX-NEG)
047200     MOVE BKT030-NG-PRECO(IX-NEG)    TO BKT040-NG-PRECO(IX-NEG)
047300     MOVE BKT030-NG-TOTAL(IX-NEG)    TO BKT040-NG-TOTAL(IX-NEG)
047400     MOVE BKT030-NG-COMISSAO(IX-NEG) TO BKT040-NG-COMISSAO(IX-NEG)
047500     .
047600 231000-SAI.
047700     EXIT.
047800
047900 232000-MOVER-PATRIMONIO-040.
048000*--------------------------------
048100     MOVE BKT030-PT-TOTAL(IX-PAT)    TO BKT040-PT-TOTAL(IX-PAT)
048200     .
048300 232000-SAI.
048400     EXIT.
048500
048600*-----------------------------------------------------------------
048700 240000-MONTAR-ENTRADA-050 SECTION.
048800*-----------------------------------------------------------------
048900     MOVE ZEROS                   TO BKT050-SEQL-ERRO
049000     MOVE SPACES                  TO BKT050-TX-ERRO
049100     MOVE WS-SIMBOLO              TO BKT050-SIMBOLO
049200     MOVE WS-PARM-ESTRATEGIA      TO BKT050-ESTRATEGIA
049300     MOVE WS-BR-DATA(1)           TO BKT050-DATA-PRIM-BARRA
049400     MOVE WS-BR-DATA(WS-QT-BAR)   TO BKT050-DATA-ULT-BARRA
049500     MOVE WS-PARM-CAPITAL-INIC    TO BKT050-VL-CAPITAL-INIC
049600     MOVE BKT030-QT-NEGOCIO       TO BKT050-QT-NEGOCIO
049700
049800     PERFORM 241000-MOVER-NEGOCIO-050 THRU 241000-SAI
049900         VARYING IX-NEG FROM 1 BY 1
050000         UNTIL IX-NEG GREATER BKT030-QT-NEGOCIO
050100
050200     MOVE BKT040-MT-RETORNO-TOTAL TO BKT050-MT-RETORNO-TOTAL
050300     MOVE BKT040-MT-SHARPE        TO BKT050-MT-SHARPE
050400     MOVE BKT040-MT-MAX-DRAWDOWN  TO BKT050-MT-MAX-DRAWDOWN
050500     MOVE BKT040-MT-INDICE-ACERTO TO BKT050-MT-INDICE-ACERTO
050600     MOVE BKT040-MT-MEDIA-GANHO   TO BKT050-MT-MEDIA-GANHO
050700     MOVE BKT040-MT-MEDIA-PERDA   TO BKT050-MT-MEDIA-PERDA
050800     MOVE BKT040-MT-VALOR-FINAL   TO BKT050-MT-VALOR-FINAL
050900     MOVE BKT040-MT-QT-NEGOCIO    TO BKT050-MT-QT-NEGOCIO
051000     MOVE BKT040-MT-QT-GANHO      TO BKT050-MT-QT-GANHO
051100     MOVE BKT040-MT-QT-PERDA      TO BKT050-MT-QT-PERDA
051200     .
051300 240000-SAI.
051400     EXIT.
051500
051600 241000-MOVER-NEGOCIO-050.
051700*----------------------------
051800     MOVE BKT030-NG-DATA(IX-NEG)     TO BKT050-NG-DATA(IX-NEG)
051900     MOVE BKT030-NG-ACAO(IX-NEG)     TO BKT050-NG-ACAO(IX-NEG)
052000     MOVE BKT030-NG-QTDE(IX-NEG)     TO BKT050-NG-QTDE(IX-NEG)
052100     MOVE BKT030-NG-PRECO(IX-NEG)    TO BKT050-NG-PRECO(IX-NEG)
052200     MOVE BKT030-NG-TOTAL(IX-NEG)    TO BKT050-NG-TOTAL(IX-NEG)
052300     MOVE BKT030-NG-COMISSAO(IX-NEG) TO BKT050-NG-COMISSAO(IX-NEG)
052400     .
052500 241000-SAI.
052600     EXIT.
052700
052800*-----------------------------------------------------------------
052900 300000-FINALIZAR SECTION.
053000*-----------------------------------------------------------------
053100     PERFORM 301000-GRAVAR-NEGOCIO THRU 301000-SAI
053200         VARYING IX-NEG FROM 1 BY 1
053300         UNTIL IX-NEG GREATER BKT030-QT-NEGOCIO
053400
053500     PERFORM 302000-GRAVAR-PATRIMONIO THRU 302000-SAI
053600         VARYING IX-PAT FROM 1 BY 1
053700         UNTIL IX-PAT GREATER BKT030-QT-PATRIMONIO
053800
053900     PERFORM 303000-GRAVAR-LINHA-RELAT THRU 303000-SAI
054000         VARYING IX-LIN FROM 1 BY 1
054100         UNTIL IX-LIN GREATER BKT050-QT-LINHA
054200
054300     CLOSE PARAMS-FILE
054400           PRICES-FILE
054500           TRADES-FILE
054600           EQUITY-FILE
054700           REPORT-FILE
054800     .
054900 300000-SAI.
055000     EXIT.
055100
055200 301000-GRAVAR-NEGOCIO.
055300*--------------------------
055400     MOVE SPACES                      TO TRADE-RECORD-REC
055500     MOVE BKT030-NG-DATA(IX-NEG)      TO TRD-DATE
055600     MOVE BKT030-NG-SIMBOLO(IX-NEG)   TO TRD-SYMBOL
055700     MOVE BKT030-NG-ACAO(IX-NEG)      TO TRD-ACTION
055800     MOVE BKT030-NG-QTDE(IX-NEG)      TO TRD-QTY
055900     MOVE BKT030-NG-PRECO(IX-NEG)     TO TRD-PRICE
056000     MOVE BKT030-NG-TOTAL(IX-NEG)     TO TRD-TOTAL
056100     MOVE BKT030-NG-COMISSAO(IX-NEG)  TO TRD-COMMISSION
056200     MOVE BKT030-NG-MOTIVO(IX-NEG)    TO TRD-REASON
056300     WRITE TRADE-RECORD-REC
056400     .
056500 301000-SAI.
056600     EXIT.
056700
056800 302000-GRAVAR-PATRIMONIO.
056900*-----------------------------
057000     MOVE SPACES                      TO EQUITY-RECORD-REC
057100     MOVE BKT030-PT-DATA(IX-PAT)      TO EQ-DATE
057200     MOVE BKT030-PT-CAIXA(IX-PAT)     TO EQ-CASH
057300     MOVE BKT030-PT-ACOES(IX-PAT)     TO EQ-STOCK
057400     MOVE BKT030-PT-TOTAL(IX-PAT)     TO EQ-TOTAL
057500     WRITE EQUITY-RECORD-REC
057600     .
057700 302000-SAI.
057800     EXIT.
057900
058000 303000-GRAVAR-LINHA-RELAT.
058100*------------------------------
058200     MOVE BKT050-TX-LINHA(IX-LIN)     TO REPORT-LINE-REC
058300     WRITE REPORT-LINE-REC
058400     .
058500 303000-SAI.
058600     EXIT.
058700
058800*-----------------------------------------------------------------
058900 999000-ERRO SECTION.
059000*-----------------------------------------------------------------
059100 999001-ERRO.
059200*------------
059300     DISPLAY CTE-PROG ' 888 - Arquivo de parametros nao abriu: '
059400                       WS-PARMS-STATUS
059500     MOVE 888                     TO RETURN-CODE
059600     STOP RUN
059700     .
059800 999002-ERRO.
059900*------------
060000     DISPLAY CTE-PROG ' 888 - Arquivo de cotacoes nao abriu: '
060100                       WS-PRECO-STATUS
060200     MOVE 888                     TO RETURN-CODE
060300     STOP RUN
060400     .
060500 999003-ERRO.
060600*------------
060700     DISPLAY CTE-PROG ' 888 - Arquivo de parametros vazio'
060800     MOVE 888                     TO RETURN-CODE
060900     STOP RUN
061000     .
061100 999004-ERRO.
061200*------------
061300     DISPLAY CTE-PROG ' 888 - Cotacoes excedem a capacidade'
061400                       ' da tabela (1000 barras)'
061500     MOVE 888                     TO RETURN-CODE
061600     STOP RUN
061700     .
061800 999005-ERRO.
061900*------------
062000     DISPLAY CTE-PROG ' 888 - Menos de 2 barras de cotacao'
062100     MOVE 888                     TO RETURN-CODE
062200     STOP RUN
062300     .
062400 999006-ERRO.
062500*------------
062600     DISPLAY CTE-PROG ' 888 - BKTSB020 ' BKT020-SEQL-ERRO
062700                       ' ' BKT020-TX-ERRO
062800     MOVE 888                     TO RETURN-CODE
062900     STOP RUN
063000     .
063100 999007-ERRO.
063200*------------
063300     DISPLAY CTE-PROG ' 888 - BKTSB030 ' BKT030-SEQL-ERRO
063400                       ' ' BKT030-TX-ERRO
063500     MOVE 888                     TO RETURN-CODE
063600     STOP RUN
063700     .
063800 999008-ERRO.
063900*------------
064000     DISPLAY CTE-PROG ' 888 - BKTSB040 ' BKT040-SEQL-ERRO
064100                       ' ' BKT040-TX-ERRO
064200     MOVE 888                     TO RETURN-CODE
064300     STOP RUN
064400     .
064500 999009-ERRO.
064600*------------
064700     DISPLAY CTE-PROG ' 888 - BKTSB050 ' BKT050-SEQL-ERRO
064800                       ' ' BKT050-TX-ERRO
064900     MOVE 888                     TO RETURN-CODE
065000     STOP RUN
065100     .
065200 999000-SAI.
065300     EXIT.
