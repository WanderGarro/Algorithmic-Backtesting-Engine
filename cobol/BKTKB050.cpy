000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB050.
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* DATA......: 09.04.1987
000600* OBJETIVO..: Book da subrotina BKTSB050 - montagem das linhas
000700*             de impressao do relatorio de resultados (132 col).
000800*----------------------------------------------------------------*
000900* VRS0001 09.04.1987 - RTH     - IMPLANTACAO.
001000* VRS0002 14.01.1999 - DK      - Ajuste de virada de seculo no
001100*                                titulo do relatorio (Y2K).
001200*----------------------------------------------------------------*
001300
001400 03  BKT050-ERRO.
001500     05  BKT050-SEQL-ERRO              PIC S9(04)    COMP-5.
001600     05  BKT050-TX-ERRO                PIC X(60).
001700     05  FILLER                        PIC X(01).
001800
001900 03  BKT050-ENTRADA.
002000     05  BKT050-SIMBOLO                PIC X(08).
002100     05  BKT050-ESTRATEGIA             PIC X(10).
002200     05  BKT050-DATA-PRIM-BARRA        PIC X(08).
002300     05  BKT050-DATA-ULT-BARRA         PIC X(08).
002400     05  BKT050-VL-CAPITAL-INIC        PIC S9(10)V99.
002500     05  BKT050-QT-NEGOCIO             PIC S9(04)    COMP-5.
002600     05  BKT050-LS-NEGOCIO OCCURS 1000 TIMES.
002700         07  BKT050-NG-DATA            PIC X(08).
002800         07  BKT050-NG-ACAO            PIC X(04).
002900         07  BKT050-NG-QTDE            PIC 9(09).
003000         07  BKT050-NG-PRECO           PIC S9(07)V9(04).
003100         07  BKT050-NG-TOTAL           PIC S9(11)V99.
003200         07  BKT050-NG-COMISSAO        PIC S9(09)V99.
003300     05  BKT050-MT-RETORNO-TOTAL       PIC S9(05)V9(06).
003400     05  BKT050-MT-SHARPE              PIC S9(05)V9(06).
003500     05  BKT050-MT-MAX-DRAWDOWN        PIC S9(05)V9(06).
003600     05  BKT050-MT-INDICE-ACERTO       PIC S9(03)V9(06).
003700     05  BKT050-MT-MEDIA-GANHO         PIC S9(05)V9(06).
003800     05  BKT050-MT-MEDIA-PERDA         PIC S9(05)V9(06).
003900     05  BKT050-MT-VALOR-FINAL         PIC S9(11)V99.
004000     05  BKT050-MT-QT-NEGOCIO          PIC  9(05).
004100     05  BKT050-MT-QT-GANHO            PIC  9(05).
004200     05  BKT050-MT-QT-PERDA            PIC  9(05).
004300     05  FILLER                        PIC X(01).
004400
004500 03  BKT050-SAIDA.
004600     05  BKT050-QT-LINHA               PIC S9(04)    COMP-5.
004700     05  BKT050-LS-LINHA OCCURS 1050 TIMES.
004800         07  BKT050-TX-LINHA           PIC X(132).
004900     05  FILLER                        PIC X(01).
