000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB020.
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* DATA......: 14.03.1987
000600* OBJETIVO..: Book da subrotina BKTSB020 - series de indicadores
000700*             tecnicos e sinal de estrategia por barra.
000800*----------------------------------------------------------------*
000900* VRS0001 14.03.1987 - RTH     - IMPLANTACAO.
001000* VRS0002 02.09.1991 - RTH     - Inclusao dos parametros MACD.
001100* VRS0003 19.11.1998 - DK      - Campo de ano expandido p/ Y2K
001200*                                (BAR-DATE jah e X(8) AAAAMMDD).
001300* VRS0004 30.06.2003 - PSB     - Comentario sobre o recalibre do
001400*                                sinal COMBINED (250010-260070);
001500*                                sem alteracao de PIC (ticket
001600*                                CR-2003-0071).
001700*----------------------------------------------------------------*
001800
001900 03  BKT020-ERRO.
002000     05  BKT020-SEQL-ERRO              PIC S9(04)    COMP-5.
002100     05  BKT020-TX-ERRO                PIC X(60).
002200     05  FILLER                        PIC X(01).
002300
002400 03  BKT020-ENTRADA.
002500     05  BKT020-QT-BAR                 PIC S9(04)    COMP-5.
002600         88  BKT020-QT-BAR-VLDO        VALUE +2 THRU +1000.
002700     05  BKT020-ESTRATEGIA             PIC X(10).
002800         88  BKT020-EH-SMAX             VALUE 'SMAX      '.
002900         88  BKT020-EH-EMAX             VALUE 'EMAX      '.
003000         88  BKT020-EH-RSI              VALUE 'RSI       '.
003100         88  BKT020-EH-RSITREND         VALUE 'RSITREND  '.
003200         88  BKT020-EH-MACD             VALUE 'MACD      '.
003300         88  BKT020-EH-MACDZERO         VALUE 'MACDZERO  '.
003400         88  BKT020-EH-COMBINED         VALUE 'COMBINED  '.
003500     05  BKT020-JANL-CURTA             PIC  9(03).
003600     05  BKT020-JANL-LONGA             PIC  9(03).
003700     05  BKT020-JANL-RSI               PIC  9(03).
003800     05  BKT020-NV-SOBRECOMPRA         PIC  9(03).
003900     05  BKT020-NV-SOBREVENDA          PIC  9(03).
004000     05  BKT020-JANL-MACD-RAPIDA       PIC  9(03).
004100     05  BKT020-JANL-MACD-LENTA        PIC  9(03).
004200     05  BKT020-JANL-MACD-SINAL        PIC  9(03).
004300     05  BKT020-LS-BARRA OCCURS 1000 TIMES.
004400         07  BKT020-BR-FECHA           PIC S9(07)V9(04).
004500     05  FILLER                        PIC X(01).
004600
004700 03  BKT020-SAIDA.
004800     05  BKT020-LS-SINAL OCCURS 1000 TIMES.
004900         07  BKT020-BR-SINAL           PIC S9(01).
005000     05  FILLER                        PIC X(01).
