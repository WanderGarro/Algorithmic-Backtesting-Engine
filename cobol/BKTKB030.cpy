000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB030.
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* DATA......: 22.03.1987
000600* OBJETIVO..: Book da subrotina BKTSB030 - carteira, execucao de
000700*             ordens e laco de simulacao barra-a-barra.
000800*----------------------------------------------------------------*
000900* VRS0001 22.03.1987 - RTH     - IMPLANTACAO.
001000* VRS0002 07.06.1994 - PSB     - Campo de razao da ordem ampliado
001100*                                p/ X(20) (ticket CR-1994-0118).
001200*----------------------------------------------------------------*
001300
001400 03  BKT030-ERRO.
001500     05  BKT030-SEQL-ERRO              PIC S9(04)    COMP-5.
001600     05  BKT030-TX-ERRO                PIC X(60).
001700     05  FILLER                        PIC X(01).
001800
001900 03  BKT030-ENTRADA.
002000     05  BKT030-QT-BAR                 PIC S9(04)    COMP-5.
002100         88  BKT030-QT-BAR-VLDO        VALUE +2 THRU +1000.
002200     05  BKT030-SIMBOLO                PIC X(08).
002300     05  BKT030-VL-CAPITAL-INIC        PIC S9(10)V99 COMP-3.
002400     05  BKT030-TX-COMISSAO            PIC  V9(06)   COMP-3.
002500     05  BKT030-TX-SLIPPAGE            PIC  V9(06)   COMP-3.
002600     05  BKT030-LS-BARRA OCCURS 1000 TIMES.
002700         07  BKT030-BR-DATA            PIC X(08).
002800         07  BKT030-BR-FECHA           PIC S9(07)V9(04).
002900         07  BKT030-BR-SINAL           PIC S9(01).
003000     05  FILLER                        PIC X(01).
003100
003200 03  BKT030-SAIDA.
003300     05  BKT030-QT-NEGOCIO             PIC S9(04)    COMP-5.
003400     05  BKT030-LS-NEGOCIO OCCURS 1000 TIMES.
003500         07  BKT030-NG-DATA            PIC X(08).
003600         07  BKT030-NG-SIMBOLO         PIC X(08).
003700         07  BKT030-NG-ACAO            PIC X(04).
003800         07  BKT030-NG-QTDE            PIC 9(09).
003900         07  BKT030-NG-PRECO           PIC S9(07)V9(04).
004000         07  BKT030-NG-TOTAL           PIC S9(11)V99.
004100         07  BKT030-NG-COMISSAO        PIC S9(09)V99.
004200         07  BKT030-NG-MOTIVO          PIC X(20).
004300     05  BKT030-QT-PATRIMONIO          PIC S9(04)    COMP-5.
004400     05  BKT030-LS-PATRIMONIO OCCURS 1000 TIMES.
004500         07  BKT030-PT-DATA            PIC X(08).
004600         07  BKT030-PT-CAIXA           PIC S9(11)V99.
004700         07  BKT030-PT-ACOES           PIC S9(11)V99.
004800         07  BKT030-PT-TOTAL           PIC S9(11)V99.
004900     05  FILLER                        PIC X(01).
