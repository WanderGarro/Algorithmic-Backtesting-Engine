000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: BKTSB050
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* INSTALACAO: MERIDIAN CAPITAL MGMT - DIVISAO DE PROCESSAMENTO
000600* OBJETIVO..: Subrotina de montagem das linhas de impressao
000700*             (132 colunas) do relatorio de resultados do
000800*             backtest - cabecalho, ledger de negocios e bloco
000900*             de metricas resumo.
001000* COMPILACAO: COBOL BATCH
001100*-----------------------------------------------------------------
001200* VRS001 09.04.1987 - RTH     - IMPLANTACAO.
001300* VRS002 14.01.1999 - DK      - Ajuste de virada de seculo no
001400*                                titulo do relatorio (Y2K).
001500* VRS003 23.05.2003 - PSB     - Bloco de metricas resumo
001600*                                ampliado (ticket CR-2003-0071).
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID. BKTSB050.
002100 AUTHOR. R. T. HARTLEY.
002200 INSTALLATION. MERIDIAN CAPITAL MGMT - DP DIVISION.
002300 DATE-WRITTEN. 04/09/87.
002400 DATE-COMPILED.
002500 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300*-----------------------------------------------------------------
003400 DATA DIVISION.
003500*-----------------------------------------------------------------
003600 WORKING-STORAGE SECTION.
003700*-----------------------------------------------------------------
003800 01  CTE-PROG      PIC X(17) VALUE '*** BKTSB050 ***'.
003900 01  CTE-TITULO    PIC X(40)
004000               VALUE 'MERIDIAN CAPITAL MGMT - BACKTEST REPORT'.
004100
004200 01  WS-INDICES.
004300     03  IX-NEG                     PIC S9(04) COMP-5.
004400     03  FILLER                     PIC X(02).
004500
004600 01  WS-LINHA-ATUAL                 PIC X(132).
004700 01  WS-LINHA-ATUAL-R REDEFINES WS-LINHA-ATUAL.
004800     03  WS-LINHA-1-40              PIC X(40).
004900     03  WS-LINHA-41-132            PIC X(92).
005000
005100 01  WS-SUBLINHA                    PIC X(60) VALUE ALL '-'.
005200 01  WS-SUBLINHA-R REDEFINES WS-SUBLINHA.
005300     03  WS-SUBLINHA-10             PIC X(10).
005400     03  FILLER                     PIC X(50).
005500
005600*    Campos editados p/ montagem das linhas do relatorio
005700 01  WS-ED-CAPITAL    PIC Z,ZZZ,ZZZ,ZZ9.99.
005800 01  WS-ED-QTDE       PIC ZZZZZZZZ9.
005900 01  WS-ED-PRECO      PIC Z,ZZZ,ZZ9.9999.
006000 01  WS-ED-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99.
006100 01  WS-ED-COMISSAO   PIC Z,ZZZ,ZZ9.99.
006200 01  WS-ED-CONTADOR   PIC ZZZZ9.
006300 01  WS-ED-PCT        PIC -ZZ9.9999.
006400 01  WS-ED-INDICE     PIC -ZZ9.999999.
006500
006600 01  WS-PCT-CEM                     PIC S9(05)V9(06) COMP-3.
006700 01  WS-PCT-CEM-R REDEFINES WS-PCT-CEM.
006800     03  FILLER                     PIC X(04).
006900     03  WS-PCT-CEM-BAIXA           PIC X(02).
007000
007100*-----------------------------------------------------------------
007200 LINKAGE SECTION.
007300*-----------------------------------------------------------------
007400 01  BKT050-DADOS.
-INC BKTKB050
007500
007600*-----------------------------------------------------------------
007700 PROCEDURE DIVISION USING BKT050-DADOS.
007800*-----------------------------------------------------------------
007900*-----------------------------------------------------------------
008000 000000-PRINCIPAL SECTION.
008100*-----------------------------------------------------------------
008200     MOVE ZEROS                     TO BKT050-SEQL-ERRO
008300     MOVE SPACES                    TO BKT050-TX-ERRO
008400     MOVE ZEROS                     TO BKT050-QT-LINHA
008500
008600     PERFORM 200000-MONTAR-TITULO
008700     PERFORM 210000-MONTAR-LEDGER
008800     PERFORM 220000-MONTAR-RESUMO
008900     .
009000 000000-SAI.
009100     GOBACK.
009200
009300*-----------------------------------------------------------------
009400 200000-MONTAR-TITULO SECTION.
009500*-----------------------------------------------------------------
009600     MOVE SPACES                    TO WS-LINHA-ATUAL
009700     MOVE CTE-TITULO                TO WS-LINHA-ATUAL(1:40)
009800     PERFORM 290000-GRAVAR-LINHA
009900
010000     MOVE SPACES                    TO WS-LINHA-ATUAL
010100     STRING 'SYMBOL: ' BKT050-SIMBOLO
010200            '   STRATEGY: ' BKT050-ESTRATEGIA
010300         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
010400     PERFORM 290000-GRAVAR-LINHA
010500
010600     MOVE SPACES                    TO WS-LINHA-ATUAL
010700     STRING 'PERIOD: ' BKT050-DATA-PRIM-BARRA
010800            ' TO ' BKT050-DATA-ULT-BARRA
010900         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
011000     PERFORM 290000-GRAVAR-LINHA
011100
011200     MOVE BKT050-VL-CAPITAL-INIC    TO WS-ED-CAPITAL
011300     MOVE SPACES                    TO WS-LINHA-ATUAL
011400     STRING 'INITIAL CAPITAL: ' WS-ED-CAPITAL
011500         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
011600     PERFORM 290000-GRAVAR-LINHA
011700
011800     MOVE SPACES                    TO WS-LINHA-ATUAL
011900     PERFORM 290000-GRAVAR-LINHA
012000
012100     MOVE SPACES                    TO WS-LINHA-ATUAL
012200     STRING 'DATE      ' 'ACTION' '   QTY      '
012300            '       PRICE' '          TOTAL' '  COMMISSION'
012400         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
012500     PERFORM 290000-GRAVAR-LINHA
012600
012700     MOVE SPACES                    TO WS-LINHA-ATUAL
012800     STRING '----------' '------' '---------'
012900            '------------' '--------------' '----------'
013000         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
013100     PERFORM 290000-GRAVAR-LINHA
013200     .
013300 200000-SAI.
013400     EXIT.
013500
013600*-----------------------------------------------------------------
013700 210000-MONTAR-LEDGER SECTION.
013800*-----------------------------------------------------------------
013900     PERFORM 210010-MONTAR-LINHA-NEGOCIO THRU 210010-SAI
014000         VARYING IX-NEG FROM 1 BY 1
014100         UNTIL IX-NEG GREATER BKT050-QT-NEGOCIO
014200     .
014300 210000-SAI.
014400     EXIT.
014500
014600 210010-MONTAR-LINHA-NEGOCIO.
014700*-----------------------------
014800     MOVE BKT050-NG-QTDE(IX-NEG)       TO WS-ED-QTDE
014900     MOVE BKT050-NG-PRECO(IX-NEG)      TO WS-ED-PRECO
015000     MOVE BKT050-NG-TOTAL(IX-NEG)      TO WS-ED-TOTAL
015100     MOVE BKT050-NG-COMISSAO(IX-NEG)   TO WS-ED-COMISSAO
015200
015300     MOVE SPACES                        TO WS-LINHA-ATUAL
015400     STRING BKT050-NG-DATA(IX-NEG) '  '
015500            BKT050-NG-ACAO(IX-NEG) '  '
015600            WS-ED-QTDE '  '
015700            WS-ED-PRECO '  '
015800            WS-ED-TOTAL '  '
015900            WS-ED-COMISSAO
016000         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
016100     PERFORM 290000-GRAVAR-LINHA
016200     .
016300 210010-SAI.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 220000-MONTAR-RESUMO SECTION.
016800*-----------------------------------------------------------------
016900     MOVE SPACES                    TO WS-LINHA-ATUAL
017000     PERFORM 290000-GRAVAR-LINHA
017100
017200     MOVE BKT050-MT-VALOR-FINAL     TO WS-ED-TOTAL
017300     MOVE SPACES                    TO WS-LINHA-ATUAL
017400     STRING 'FINAL PORTFOLIO VALUE: ' WS-ED-TOTAL
017500         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
017600     PERFORM 290000-GRAVAR-LINHA
017700
017800     MOVE BKT050-MT-QT-NEGOCIO      TO WS-ED-CONTADOR
017900     MOVE SPACES                    TO WS-LINHA-ATUAL
018000     STRING 'TOTAL TRADES: ' WS-ED-CONTADOR
018100         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
018200     PERFORM 290000-GRAVAR-LINHA
018300
018400     COMPUTE WS-PCT-CEM ROUNDED = BKT050-MT-RETORNO-TOTAL * 100
018500     MOVE WS-PCT-CEM                TO WS-ED-PCT
018600     MOVE SPACES                    TO WS-LINHA-ATUAL
018700     STRING 'TOTAL RETURN: ' WS-ED-PCT ' PCT'
018800         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
018900     PERFORM 290000-GRAVAR-LINHA
019000
019100     MOVE BKT050-MT-SHARPE          TO WS-ED-INDICE
019200     MOVE SPACES                    TO WS-LINHA-ATUAL
019300     STRING 'SHARPE RATIO: ' WS-ED-INDICE
019400         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
019500     PERFORM 290000-GRAVAR-LINHA
019600
019700     COMPUTE WS-PCT-CEM ROUNDED = BKT050-MT-MAX-DRAWDOWN * 100
019800     MOVE WS-PCT-CEM                TO WS-ED-PCT
019900     MOVE SPACES                    TO WS-LINHA-ATUAL
020000     STRING 'MAX DRAWDOWN: ' WS-ED-PCT ' PCT'
020100         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
020200     PERFORM 290000-GRAVAR-LINHA
020300
020400     COMPUTE WS-PCT-CEM ROUNDED = BKT050-MT-INDICE-ACERTO * 100
020500     MOVE WS-PCT-CEM                TO WS-ED-PCT
020600     MOVE SPACES                    TO WS-LINHA-ATUAL
020700     STRING 'WIN RATE: ' WS-ED-PCT ' PCT'
020800         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
020900     PERFORM 290000-GRAVAR-LINHA
021000
021100     COMPUTE WS-PCT-CEM ROUNDED = BKT050-MT-MEDIA-GANHO * 100
021200     MOVE WS-PCT-CEM                TO WS-ED-PCT
021300     MOVE SPACES                    TO WS-LINHA-ATUAL
021400     STRING 'AVG WIN: ' WS-ED-PCT ' PCT'
021500         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
021600     PERFORM 290000-GRAVAR-LINHA
021700
021800     COMPUTE WS-PCT-CEM ROUNDED = BKT050-MT-MEDIA-PERDA * 100
021900     MOVE WS-PCT-CEM                TO WS-ED-PCT
022000     MOVE SPACES                    TO WS-LINHA-ATUAL
022100     STRING 'AVG LOSS: ' WS-ED-PCT ' PCT'
022200         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
022300     PERFORM 290000-GRAVAR-LINHA
022400
022500     MOVE BKT050-MT-QT-GANHO        TO WS-ED-CONTADOR
022600     MOVE SPACES                    TO WS-LINHA-ATUAL
022700     STRING 'WINNING TRADES: ' WS-ED-CONTADOR
022800         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
022900     PERFORM 290000-GRAVAR-LINHA
023000
023100     MOVE BKT050-MT-QT-PERDA        TO WS-ED-CONTADOR
023200     MOVE SPACES                    TO WS-LINHA-ATUAL
023300     STRING 'LOSING TRADES: ' WS-ED-CONTADOR
023400         DELIMITED BY SIZE INTO WS-LINHA-ATUAL
023500     PERFORM 290000-GRAVAR-LINHA
023600     .
023700 220000-SAI.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100 290000-GRAVAR-LINHA SECTION.
024200*-----------------------------------------------------------------
024300     IF  BKT050-QT-LINHA LESS 1050
024400         ADD 1                       TO BKT050-QT-LINHA
024500         MOVE WS-LINHA-ATUAL          TO
024600              BKT050-TX-LINHA(BKT050-QT-LINHA)
024700     ELSE
024800         PERFORM 999001-ERRO
024900     END-IF
025000     .
025100 290000-SAI.
025200     EXIT.
025300
025400*-----------------------------------------------------------------
025500 999000-ERRO SECTION.
025600*-----------------------------------------------------------------
025700 999001-ERRO.
025800*------------
025900     MOVE 1                         TO BKT050-SEQL-ERRO
026000     STRING 'BKT050 - TABELA DE LINHAS DE IMPRESSAO ESGOTADA'
026100         DELIMITED BY SIZE INTO BKT050-TX-ERRO
026200     .
026300 999000-SAI.
026400     EXIT.
