000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: BKTSB020
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* INSTALACAO: MERIDIAN CAPITAL MGMT - DIVISAO DE PROCESSAMENTO
000600* OBJETIVO..: Subrotina de calculo das series de indicadores
000700*             tecnicos (media movel simples, media movel
000800*             exponencial, IFR/RSI e MACD) e geracao do sinal
000900*             de negociacao (+1 COMPRA / -1 VENDA / 0 NEUTRO)
001000*             por barra, conforme a estrategia selecionada.
001100* COMPILACAO: COBOL BATCH
001200*-----------------------------------------------------------------
001300* VRS001 14.03.1987 - RTH     - IMPLANTACAO. Series SMA e EMA.
001400* VRS002 02.09.1991 - RTH     - Inclusao do IFR (RSI) e do MACD
001500*                               e das estrategias derivadas.
001600* VRS003 11.08.1995 - PSB     - Estrategia COMBINED incluida a
001700*                               pedido da mesa de renda variavel.
001800* VRS004 19.11.1998 - DK      - Revisao de janelas p/ virada de
001900*                               seculo; sem impacto em PIC (Y2K).
002000* VRS005 30.06.2003 - PSB     - Sinal da estrategia COMBINED
002100*                               recalibrado (ticket CR-2003-0071).
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID. BKTSB020.
002600 AUTHOR. R. T. HARTLEY.
002700 INSTALLATION. MERIDIAN CAPITAL MGMT - DP DIVISION.
002800 DATE-WRITTEN. 03/14/87.
002900 DATE-COMPILED.
003000 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  CTE-PROG      PIC X(17) VALUE '*** BKTSB020 ***'.
004400
004500 01  WS-INDICES.
004600     03  IX-BAR                     PIC S9(04) COMP-5.
004700     03  IX-SINAL                   PIC S9(04) COMP-5.
004800     03  IX-SOMA                    PIC S9(04) COMP-5.
004900     03  FILLER                     PIC X(02).
005000
005100*    Serie de fechamento copiada da area de ligacao (trabalho)
005200 01  WS-TAB-FECHA.
005300     03  WS-FC OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
005400
005500*    Acumulador de soma para a media movel simples
005600 01  WS-ACUM-SOMA                   PIC S9(09)V9(04) COMP-3.
005700 01  WS-ACUM-SOMA-R REDEFINES WS-ACUM-SOMA
005800                                    PIC S9(13)        COMP-3.
005900
006000*    Series de SMA curta e longa, com indicador de disponibil.
006100 01  WS-TAB-SMA-CURTA.
006200     03  WS-SM-C OCCURS 1000 TIMES  PIC S9(07)V9(04) COMP-3.
006300 01  WS-TAB-SMA-CURTA-DISP.
006400     03  WS-SM-C-DISP OCCURS 1000 TIMES PIC X(01).
006500         88  SM-C-DISPONIVEL                  VALUE 'S'.
006600 01  WS-TAB-SMA-LONGA.
006700     03  WS-SM-L OCCURS 1000 TIMES  PIC S9(07)V9(04) COMP-3.
006800 01  WS-TAB-SMA-LONGA-DISP.
006900     03  WS-SM-L-DISP OCCURS 1000 TIMES PIC X(01).
007000         88  SM-L-DISPONIVEL                  VALUE 'S'.
007100
007200*    Series de EMA curta e longa
007300 01  WS-TAB-EMA-CURTA.
007400     03  WS-EM-C OCCURS 1000 TIMES  PIC S9(07)V9(04) COMP-3.
007500 01  WS-TAB-EMA-LONGA.
007600     03  WS-EM-L OCCURS 1000 TIMES  PIC S9(07)V9(04) COMP-3.
007700
007800*    Series de variacao (delta), ganho e perda para o IFR
007900 01  WS-DELTA-FECHA                 PIC S9(07)V9(04) COMP-3.
008000 01  WS-DELTA-FECHA-R REDEFINES WS-DELTA-FECHA
008100                                    PIC S9(11)        COMP-3.
008200 01  WS-TAB-GANHO.
008300     03  WS-GH OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
008400 01  WS-TAB-PERDA.
008500     03  WS-PD OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
008600 01  WS-TAB-MD-GANHO.
008700     03  WS-MG OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
008800 01  WS-TAB-MD-PERDA.
008900     03  WS-MP OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
009000 01  WS-TAB-IFR.
009100     03  WS-IF OCCURS 1000 TIMES    PIC S9(03)V9(06) COMP-3.
009200 01  WS-RSI-RAZAO                   PIC S9(05)V9(06) COMP-3.
009300 01  WS-RSI-RAZAO-R REDEFINES WS-RSI-RAZAO
009400                                    PIC S9(11)        COMP-3.
009500
009600*    Series do MACD - rapida, lenta, linha, sinal e histograma
009700 01  WS-TAB-MACD-RAPIDA.
009800     03  WS-MR OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
009900 01  WS-TAB-MACD-LENTA.
010000     03  WS-ML OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
010100 01  WS-TAB-MACD-LINHA.
010200     03  WS-MC OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
010300 01  WS-TAB-MACD-SINAL.
010400     03  WS-MS OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
010500 01  WS-TAB-MACD-HIST.
010600     03  WS-MH OCCURS 1000 TIMES    PIC S9(07)V9(04) COMP-3.
010700
010800*    Area generica p/ calculo de uma serie de media movel expon.
010900 01  WS-EMA-GEN-CTL.
011000     03  WS-EMA-JANELA               PIC  9(03).
011100     03  WS-EMA-QT                   PIC S9(04) COMP-5.
011200     03  WS-EMA-ALFA                 PIC S9(01)V9(08) COMP-3.
011300 01  WS-EMA-ALFA-CAMPO REDEFINES WS-EMA-GEN-CTL.
011400     03  FILLER                      PIC X(05).
011500     03  WS-EMA-ALFA-X                PIC X(05).
011600 01  WS-EMA-ENTRADA.
011700     03  WS-EMA-EN OCCURS 1000 TIMES PIC S9(07)V9(04) COMP-3.
011800 01  WS-EMA-SAIDA.
011900     03  WS-EMA-SA OCCURS 1000 TIMES PIC S9(07)V9(04) COMP-3.
012000
012100*    Area generica p/ calculo de uma serie de media movel simples
012200 01  WS-SMA-GEN-CTL.
012300     03  WS-SMA-JANELA               PIC  9(03).
012400     03  WS-SMA-QT                   PIC S9(04) COMP-5.
012500 01  WS-SMA-SAIDA.
012600     03  WS-SMA-SA OCCURS 1000 TIMES PIC S9(07)V9(04) COMP-3.
012700 01  WS-SMA-SAIDA-DISP.
012800     03  WS-SMA-SA-DISP OCCURS 1000 TIMES PIC X(01).
012900         88  SMA-SA-DISPONIVEL                VALUE 'S'.
013000
013100*-----------------------------------------------------------------
013200 LINKAGE SECTION.
013300*-----------------------------------------------------------------
013400 01  BKT020-DADOS.
-INC BKTKB020
013500
013600*-----------------------------------------------------------------
013700 PROCEDURE DIVISION USING BKT020-DADOS.
013800*-----------------------------------------------------------------
013900*-----------------------------------------------------------------
014000 000000-PRINCIPAL SECTION.
014100*-----------------------------------------------------------------
014200     MOVE ZEROS                    TO BKT020-SEQL-ERRO
014300     MOVE SPACES                   TO BKT020-TX-ERRO
014400
014500     PERFORM 100000-VALIDAR-ENTRADA
014600
014700     IF  BKT020-SEQL-ERRO EQUAL ZEROS
014800         PERFORM 200000-CARREGAR-FECHA
014900         PERFORM 250010-CLC-IND-SMA
015000         PERFORM 250020-CLC-IND-EMA
015100         PERFORM 250030-CLC-IND-RSI
015200         PERFORM 250040-CLC-IND-MACD
015300         PERFORM 260000-GERAR-SINAL
015400     END-IF
015500     .
015600 000000-SAI.
015700     GOBACK.
015800
015900*-----------------------------------------------------------------
016000 100000-VALIDAR-ENTRADA SECTION.
016100*-----------------------------------------------------------------
016200     IF  NOT BKT020-QT-BAR-VLDO
016300         PERFORM 999001-ERRO
016400     END-IF
016500     .
016600 100000-SAI.
016700     EXIT.
016800
016900*-----------------------------------------------------------------
017000 200000-CARREGAR-FECHA SECTION.
017100*-----------------------------------------------------------------
017200     PERFORM 201000-MOVER-FECHA THRU 201000-SAI
017300         VARYING IX-BAR FROM 1 BY 1
017400         UNTIL IX-BAR GREATER BKT020-QT-BAR
017500     .
017600 200000-SAI.
017700     EXIT.
017800
017900 201000-MOVER-FECHA.
018000*-----------------------
018100     MOVE BKT020-BR-FECHA(IX-BAR)       TO WS-FC(IX-BAR)
018200     .
018300 201000-SAI.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 250010-CLC-IND-SMA SECTION.
018800*-----------------------------------------------------------------
018900     MOVE BKT020-QT-BAR            TO WS-SMA-QT
019000     MOVE BKT020-JANL-CURTA        TO WS-SMA-JANELA
019100     PERFORM 250090-CLC-SERIE-SMA-GEN
019200     MOVE WS-SMA-SAIDA              TO WS-TAB-SMA-CURTA
019300     MOVE WS-SMA-SAIDA-DISP         TO WS-TAB-SMA-CURTA-DISP
019400
019500     MOVE BKT020-JANL-LONGA        TO WS-SMA-JANELA
019600     PERFORM 250090-CLC-SERIE-SMA-GEN
019700     MOVE WS-SMA-SAIDA              TO WS-TAB-SMA-LONGA
019800     MOVE WS-SMA-SAIDA-DISP         TO WS-TAB-SMA-LONGA-DISP
019900     .
020000 250010-SAI.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 250020-CLC-IND-EMA SECTION.
020500*-----------------------------------------------------------------
020600     MOVE WS-TAB-FECHA              TO WS-EMA-ENTRADA
020700     MOVE BKT020-QT-BAR             TO WS-EMA-QT
020800
020900     MOVE BKT020-JANL-CURTA         TO WS-EMA-JANELA
021000     PERFORM 250095-CLC-SERIE-EMA-GEN
021100     MOVE WS-EMA-SAIDA              TO WS-TAB-EMA-CURTA
021200
021300     MOVE BKT020-JANL-LONGA         TO WS-EMA-JANELA
021400     PERFORM 250095-CLC-SERIE-EMA-GEN
021500     MOVE WS-EMA-SAIDA              TO WS-TAB-EMA-LONGA
021600     .
021700 250020-SAI.
021800     EXIT.
021900
022000*-----------------------------------------------------------------
022100 250030-CLC-IND-RSI SECTION.
022200*-----------------------------------------------------------------
022300     MOVE ZEROS                     TO WS-GH(1) WS-PD(1)
022400
022500     PERFORM 250031-CLC-DELTA-FECHA THRU 250031-SAI
022600         VARYING IX-BAR FROM 2 BY 1
022700         UNTIL IX-BAR GREATER BKT020-QT-BAR
022800
022900     MOVE BKT020-QT-BAR             TO WS-EMA-QT
023000     MOVE BKT020-JANL-RSI           TO WS-EMA-JANELA
023100
023200     MOVE WS-TAB-GANHO              TO WS-EMA-ENTRADA
023300     PERFORM 250095-CLC-SERIE-EMA-GEN
023400     MOVE WS-EMA-SAIDA              TO WS-TAB-MD-GANHO
023500
023600     MOVE WS-TAB-PERDA              TO WS-EMA-ENTRADA
023700     PERFORM 250095-CLC-SERIE-EMA-GEN
023800     MOVE WS-EMA-SAIDA              TO WS-TAB-MD-PERDA
023900
024000     PERFORM 250032-CLC-VALOR-IFR THRU 250032-SAI
024100         VARYING IX-BAR FROM 1 BY 1
024200         UNTIL IX-BAR GREATER BKT020-QT-BAR
024300     .
024400 250030-SAI.
024500     EXIT.
024600
024700 250031-CLC-DELTA-FECHA.
024800*-----------------------------
024900     COMPUTE WS-DELTA-FECHA ROUNDED =
025000             WS-FC(IX-BAR) - WS-FC(IX-BAR - 1)
025100     IF  WS-DELTA-FECHA GREATER ZEROS
025200         MOVE WS-DELTA-FECHA        TO WS-GH(IX-BAR)
025300         MOVE ZEROS                  TO WS-PD(IX-BAR)
025400     ELSE
025500         MOVE ZEROS                  TO WS-GH(IX-BAR)
025600         COMPUTE WS-PD(IX-BAR) ROUNDED = ZEROS - WS-DELTA-FECHA
025700     END-IF
025800     .
025900 250031-SAI.
026000     EXIT.
026100
026200 250032-CLC-VALOR-IFR.
026300*-----------------------------
026400     IF  WS-MP(IX-BAR) EQUAL ZEROS
026500         IF  WS-MG(IX-BAR) GREATER ZEROS
026600             MOVE 100.000000         TO WS-IF(IX-BAR)
026700         ELSE
026800             MOVE 050.000000         TO WS-IF(IX-BAR)
026900         END-IF
027000     ELSE
027100         COMPUTE WS-RSI-RAZAO ROUNDED =
027200                 WS-MG(IX-BAR) / WS-MP(IX-BAR)
027300         COMPUTE WS-IF(IX-BAR) ROUNDED =
027400                 100 - (100 / (1 + WS-RSI-RAZAO))
027500     END-IF
027600     .
027700 250032-SAI.
027800     EXIT.
027900
028000*-----------------------------------------------------------------
028100 250040-CLC-IND-MACD SECTION.
028200*-----------------------------------------------------------------
028300     MOVE WS-TAB-FECHA              TO WS-EMA-ENTRADA
028400     MOVE BKT020-QT-BAR             TO WS-EMA-QT
028500
028600     MOVE BKT020-JANL-MACD-RAPIDA   TO WS-EMA-JANELA
028700     PERFORM 250095-CLC-SERIE-EMA-GEN
028800     MOVE WS-EMA-SAIDA              TO WS-TAB-MACD-RAPIDA
028900
029000     MOVE BKT020-JANL-MACD-LENTA    TO WS-EMA-JANELA
029100     PERFORM 250095-CLC-SERIE-EMA-GEN
029200     MOVE WS-EMA-SAIDA              TO WS-TAB-MACD-LENTA
029300
029400     PERFORM 250041-CLC-LINHA-MACD THRU 250041-SAI
029500         VARYING IX-BAR FROM 1 BY 1
029600         UNTIL IX-BAR GREATER BKT020-QT-BAR
029700
029800     MOVE WS-TAB-MACD-LINHA         TO WS-EMA-ENTRADA
029900     MOVE BKT020-JANL-MACD-SINAL    TO WS-EMA-JANELA
030000     PERFORM 250095-CLC-SERIE-EMA-GEN
030100     MOVE WS-EMA-SAIDA              TO WS-TAB-MACD-SINAL
030200
030300     PERFORM 250042-CLC-HIST-MACD THRU 250042-SAI
030400         VARYING IX-BAR FROM 1 BY 1
030500         UNTIL IX-BAR GREATER BKT020-QT-BAR
030600     .
030700 250040-SAI.
030800     EXIT.
030900
031000 250041-CLC-LINHA-MACD.
031100*-----------------------------
031200     COMPUTE WS-MC(IX-BAR) ROUNDED =
031300             WS-MR(IX-BAR) - WS-ML(IX-BAR)
031400     .
031500 250041-SAI.
031600     EXIT.
031700
031800 250042-CLC-HIST-MACD.
031900*-----------------------------
032000     COMPUTE WS-MH(IX-BAR) ROUNDED =
032100             WS-MC(IX-BAR) - WS-MS(IX-BAR)
032200     .
032300 250042-SAI.
032400     EXIT.
032500
032600*-----------------------------------------------------------------
032700 250090-CLC-SERIE-SMA-GEN SECTION.
032800*-----------------------------------------------------------------
032900*    Rotina generica - calcula a media movel simples da serie
033000*    WS-TAB-FECHA sobre a janela WS-SMA-JANELA, deixando o
033100*    resultado em WS-SMA-SAIDA / WS-SMA-SAIDA-DISP.
033200*-----------------------------------------------------------------
033300     PERFORM 250091-CLC-BARRA-SMA THRU 250091-SAI
033400         VARYING IX-BAR FROM 1 BY 1
033500         UNTIL IX-BAR GREATER WS-SMA-QT
033600     .
033700 250090-SAI.
033800     EXIT.
033900
034000 250091-CLC-BARRA-SMA.
034100*-----------------------------
034200     IF  IX-BAR LESS WS-SMA-JANELA
034300         MOVE 'N'                    TO WS-SMA-SA-DISP(IX-BAR)
034400         MOVE ZEROS                   TO WS-SMA-SA(IX-BAR)
034500     ELSE
034600         MOVE 'S'                    TO WS-SMA-SA-DISP(IX-BAR)
034700         MOVE ZEROS                   TO WS-ACUM-SOMA
034800         PERFORM 250092-SOMAR-JANELA-SMA THRU 250092-SAI
034900             VARYING IX-SOMA FROM IX-BAR BY -1
035000             UNTIL IX-SOMA LESS (IX-BAR - WS-SMA-JANELA + 1)
035100         COMPUTE WS-SMA-SA(IX-BAR) ROUNDED =
035200                 WS-ACUM-SOMA / WS-SMA-JANELA
035300     END-IF
035400     .
035500 250091-SAI.
035600     EXIT.
035700
035800 250092-SOMAR-JANELA-SMA.
035900*-----------------------------
036000     ADD WS-FC(IX-SOMA)              TO WS-ACUM-SOMA
036100     .
036200 250092-SAI.
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600 250095-CLC-SERIE-EMA-GEN SECTION.
036700*-----------------------------------------------------------------
036800*    Rotina generica - calcula a media movel exponencial de
036900*    WS-EMA-ENTRADA sobre a janela WS-EMA-JANELA, deixando o
037000*    resultado em WS-EMA-SAIDA (semantica ewm/span, adjust=N).
037100*-----------------------------------------------------------------
037200     COMPUTE WS-EMA-ALFA ROUNDED = 2 / (WS-EMA-JANELA + 1)
037300
037400     MOVE WS-EMA-EN(1)              TO WS-EMA-SA(1)
037500
037600     PERFORM 250096-CLC-BARRA-EMA THRU 250096-SAI
037700         VARYING IX-BAR FROM 2 BY 1
037800         UNTIL IX-BAR GREATER WS-EMA-QT
037900     .
038000 250095-SAI.
038100     EXIT.
038200
038300 250096-CLC-BARRA-EMA.
038400*-----------------------------
038500     COMPUTE WS-EMA-SA(IX-BAR) ROUNDED =
038600             (WS-EMA-ALFA * WS-EMA-EN(IX-BAR)) +
038700             ((1 - WS-EMA-ALFA) * WS-EMA-SA(IX-BAR - 1))
038800     .
038900 250096-SAI.
039000     EXIT.
039100
039200*-----------------------------------------------------------------
039300 260000-GERAR-SINAL SECTION.
039400*-----------------------------------------------------------------
039500     MOVE ZEROS                     TO BKT020-BR-SINAL(1)
039600
039700     PERFORM 260005-DESPACHAR-SINAL THRU 260005-SAI
039800         VARYING IX-SINAL FROM 2 BY 1
039900         UNTIL IX-SINAL GREATER BKT020-QT-BAR
040000     .
040100 260000-SAI.
040200     EXIT.
040300
040400 260005-DESPACHAR-SINAL.
040500*-----------------------------
040600     EVALUATE TRUE
040700         WHEN BKT020-EH-SMAX
040800             PERFORM 260010-SINAL-SMAX
040900         WHEN BKT020-EH-EMAX
041000             PERFORM 260020-SINAL-EMAX
041100         WHEN BKT020-EH-RSI
041200             PERFORM 260030-SINAL-RSI
041300         WHEN BKT020-EH-RSITREND
041400             PERFORM 260040-SINAL-RSITREND
041500         WHEN BKT020-EH-MACD
041600             PERFORM 260050-SINAL-MACD
041700         WHEN BKT020-EH-MACDZERO
041800             PERFORM 260060-SINAL-MACDZERO
041900         WHEN BKT020-EH-COMBINED
042000             PERFORM 260070-SINAL-COMBINED
042100         WHEN OTHER
042200             MOVE ZEROS              TO BKT020-BR-SINAL(IX-SINAL)
042300     END-EVALUATE
042400     .
042500 260005-SAI.
042600     EXIT.
042700
042800*-----------------------------------------------------------------
042900 260010-SINAL-SMAX SECTION.
043000*-----------------------------------------------------------------
043100     IF  SM-C-DISPONIVEL(IX-SINAL) AND SM-L-DISPONIVEL(IX-SINAL)
043200         IF  WS-SM-C(IX-SINAL) GREATER WS-SM-L(IX-SINAL)
043300             MOVE 1                  TO BKT020-BR-SINAL(IX-SINAL)
043400         ELSE
043500             IF WS-SM-C(IX-SINAL) LESS WS-SM-L(IX-SINAL)
043600                 MOVE -1              TO BKT020-BR-SINAL(IX-SINAL)
043700             ELSE
043800                 MOVE ZEROS            TO BKT020-BR-SINAL(IX-SINAL)
043900             END-IF
044000         END-IF
044100     ELSE
044200         MOVE ZEROS                  TO BKT020-BR-SINAL(IX-SINAL)
044300     END-IF
044400     .
044500 260010-SAI.
044600     EXIT.
044700
044800*-----------------------------------------------------------------
044900 260020-SINAL-EMAX SECTION.
045000*-----------------------------------------------------------------
045100     IF  WS-EM-C(IX-SINAL) GREATER WS-EM-L(IX-SINAL)
045200         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
045300     ELSE
045400         IF WS-EM-C(IX-SINAL) LESS WS-EM-L(IX-SINAL)
045500             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
045600         ELSE
045700             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
045800         END-IF
045900     END-IF
046000     .
046100 260020-SAI.
046200     EXIT.
046300
046400*-----------------------------------------------------------------
046500 260030-SINAL-RSI SECTION.
046600*-----------------------------------------------------------------
046700     IF  WS-IF(IX-SINAL) GREATER BKT020-NV-SOBREVENDA AND
046800         WS-IF(IX-SINAL - 1) NOT GREATER BKT020-NV-SOBREVENDA
046900         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
047000     ELSE
047100         IF WS-IF(IX-SINAL) LESS BKT020-NV-SOBRECOMPRA AND
047200            WS-IF(IX-SINAL - 1) NOT LESS BKT020-NV-SOBRECOMPRA
047300             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
047400         ELSE
047500             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
047600         END-IF
047700     END-IF
047800     .
047900 260030-SAI.
048000     EXIT.
048100
048200*-----------------------------------------------------------------
048300 260040-SINAL-RSITREND SECTION.
048400*-----------------------------------------------------------------
048500     IF  WS-IF(IX-SINAL) LESS BKT020-NV-SOBREVENDA AND
048600         WS-IF(IX-SINAL) GREATER WS-IF(IX-SINAL - 1)
048700         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
048800     ELSE
048900         IF WS-IF(IX-SINAL) GREATER BKT020-NV-SOBRECOMPRA AND
049000            WS-IF(IX-SINAL) LESS WS-IF(IX-SINAL - 1)
049100             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
049200         ELSE
049300             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
049400         END-IF
049500     END-IF
049600     .
049700 260040-SAI.
049800     EXIT.
049900
050000*-----------------------------------------------------------------
050100 260050-SINAL-MACD SECTION.
050200*-----------------------------------------------------------------
050300     IF  WS-MC(IX-SINAL) GREATER WS-MS(IX-SINAL) AND
050400         WS-MC(IX-SINAL - 1) NOT GREATER WS-MS(IX-SINAL - 1)
050500         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
050600     ELSE
050700         IF WS-MC(IX-SINAL) LESS WS-MS(IX-SINAL) AND
050800            WS-MC(IX-SINAL - 1) NOT LESS WS-MS(IX-SINAL - 1)
050900             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
051000         ELSE
051100             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
051200         END-IF
051300     END-IF
051400     .
051500 260050-SAI.
051600     EXIT.
051700
051800*-----------------------------------------------------------------
051900 260060-SINAL-MACDZERO SECTION.
052000*-----------------------------------------------------------------
052100     IF  WS-MC(IX-SINAL) GREATER ZEROS AND
052200         WS-MC(IX-SINAL - 1) NOT GREATER ZEROS
052300         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
052400     ELSE
052500         IF WS-MC(IX-SINAL) LESS ZEROS AND
052600            WS-MC(IX-SINAL - 1) NOT LESS ZEROS
052700             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
052800         ELSE
052900             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
053000         END-IF
053100     END-IF
053200     .
053300 260060-SAI.
053400     EXIT.
053500
053600*-----------------------------------------------------------------
053700 260070-SINAL-COMBINED SECTION.
053800*-----------------------------------------------------------------
053900     IF  WS-IF(IX-SINAL) LESS BKT020-NV-SOBREVENDA AND
054000         WS-MC(IX-SINAL) GREATER WS-MS(IX-SINAL)
054100         MOVE 1                      TO BKT020-BR-SINAL(IX-SINAL)
054200     ELSE
054300         IF WS-IF(IX-SINAL) GREATER BKT020-NV-SOBRECOMPRA AND
054400            WS-MC(IX-SINAL) LESS WS-MS(IX-SINAL)
054500             MOVE -1                  TO BKT020-BR-SINAL(IX-SINAL)
054600         ELSE
054700             MOVE ZEROS                TO BKT020-BR-SINAL(IX-SINAL)
054800         END-IF
054900     END-IF
055000     .
055100 260070-SAI.
055200     EXIT.
055300
055400*-----------------------------------------------------------------
055500 999000-ERRO SECTION.
055600*-----------------------------------------------------------------
055700 999001-ERRO.
055800*------------
055900     MOVE 1                         TO BKT020-SEQL-ERRO
056000     STRING 'BKT020 - QTDE DE BARRAS FORA DA FAIXA VALIDA'
056100         DELIMITED BY SIZE INTO BKT020-TX-ERRO
056200     .
056300 999000-SAI.
056400     EXIT.
