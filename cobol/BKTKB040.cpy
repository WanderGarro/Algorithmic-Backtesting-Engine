000100*----------------------------------------------------------------*
000200* BOOK......: BKTKB040.
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* DATA......: 02.04.1987
000600* OBJETIVO..: Book da subrotina BKTSB040 - calculo das metricas
000700*             de desempenho do backtest (retorno, Sharpe, DD,
000800*             indice de acerto e media de ganho/perda).
000900*----------------------------------------------------------------*
001000* VRS0001 02.04.1987 - RTH     - IMPLANTACAO.
001100* VRS0002 19.11.1998 - DK      - Revisao geral do book p/ virada
001200*                                de seculo; book nao carrega campo
001300*                                de data, sem impacto em PIC (Y2K).
001400* VRS0003 14.02.2001 - PSB     - Comentario sobre a rotina
001500*                                generica de raiz quadrada (250500)
001600*                                acrescentada; sem alteracao de PIC.
001700*----------------------------------------------------------------*
001800
001900 03  BKT040-ERRO.
002000     05  BKT040-SEQL-ERRO              PIC S9(04)    COMP-5.
002100     05  BKT040-TX-ERRO                PIC X(60).
002200     05  FILLER                        PIC X(01).
002300
002400 03  BKT040-ENTRADA.
002500     05  BKT040-QT-NEGOCIO             PIC S9(04)    COMP-5.
002600     05  BKT040-LS-NEGOCIO OCCURS 1000 TIMES.
002700         07  BKT040-NG-ACAO            PIC X(04).
002800         07  BKT040-NG-QTDE            PIC 9(09).
002900         07  BKT040-NG-PRECO           PIC S9(07)V9(04).
003000         07  BKT040-NG-TOTAL           PIC S9(11)V99.
003100         07  BKT040-NG-COMISSAO        PIC S9(09)V99.
003200     05  BKT040-QT-PATRIMONIO          PIC S9(04)    COMP-5.
003300         88  BKT040-QT-PATRIMONIO-VLDO VALUE +1 THRU +1000.
003400     05  BKT040-LS-PATRIMONIO OCCURS 1000 TIMES.
003500         07  BKT040-PT-TOTAL           PIC S9(11)V99.
003600     05  FILLER                        PIC X(01).
003700
003800 03  BKT040-SAIDA.
003900     05  BKT040-MT-RETORNO-TOTAL       PIC S9(05)V9(06).
004000     05  BKT040-MT-SHARPE              PIC S9(05)V9(06).
004100     05  BKT040-MT-MAX-DRAWDOWN        PIC S9(05)V9(06).
004200     05  BKT040-MT-INDICE-ACERTO       PIC S9(03)V9(06).
004300     05  BKT040-MT-MEDIA-GANHO         PIC S9(05)V9(06).
004400     05  BKT040-MT-MEDIA-PERDA         PIC S9(05)V9(06).
004500     05  BKT040-MT-VALOR-FINAL         PIC S9(11)V99.
004600     05  BKT040-MT-QT-NEGOCIO          PIC  9(05).
004700     05  BKT040-MT-QT-GANHO            PIC  9(05).
004800     05  BKT040-MT-QT-PERDA            PIC  9(05).
004900     05  FILLER                        PIC X(01).
