000100*---------------AX--------------------------------------------------
000200* PROGRAMA..: BKTSB040
000300* ANALISTA..: R. T. HARTLEY
000400* AUTOR.....: R. T. HARTLEY
000500* INSTALACAO: MERIDIAN CAPITAL MGMT - DIVISAO DE PROCESSAMENTO
000600* OBJETIVO..: Subrotina de calculo das metricas de desempenho
000700*             do backtest - retorno total, indice de Sharpe
000800*             anualizado, drawdown maximo, indice de acerto e
000900*             media de ganho/perda por negocio (base de custo
001000*             medio corrente).
001100* COMPILACAO: COBOL BATCH
001200*-----------------------------------------------------------------
001300* VRS001 02.04.1987 - RTH     - IMPLANTACAO.
001400* VRS002 19.11.1998 - DK      - Revisao geral de campos p/
001500*                               virada de seculo; sem impacto
001600*                               nas metricas (Y2K).
001700* VRS003 14.02.2001 - PSB     - Rotina generica de raiz quadrada
001800*                               (Newton-Raphson) isolada em
001900*                               paragrafo proprio p/ reuso.
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID. BKTSB040.
002400 AUTHOR. R. T. HARTLEY.
002500 INSTALLATION. MERIDIAN CAPITAL MGMT - DP DIVISION.
002600 DATE-WRITTEN. 04/02/87.
002700 DATE-COMPILED.
002800 SECURITY.  CONFIDENTIAL - INTERNAL USE ONLY.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600*-----------------------------------------------------------------
003700 DATA DIVISION.
003800*-----------------------------------------------------------------
003900 WORKING-STORAGE SECTION.
004000*-----------------------------------------------------------------
004100 01  CTE-PROG      PIC X(17) VALUE '*** BKTSB040 ***'.
004200 01  CTE-RAIZ-252                   PIC S9(02)V9(06) COMP-3
004300                                     VALUE 15.874508.
004400
004500 01  WS-INDICES.
004600     03  IX-PAT                     PIC S9(04) COMP-5.
004700     03  IX-NEG                     PIC S9(04) COMP-5.
004800     03  FILLER                     PIC X(02).
004900
005000 01  WS-QT-RET                      PIC S9(04) COMP-5.
005100 01  WS-QT-SELL                     PIC S9(04) COMP-5.
005200
005300 01  WS-RETORNO-ATUAL                PIC S9(05)V9(06) COMP-3.
005400 01  WS-RETORNO-ATUAL-R REDEFINES WS-RETORNO-ATUAL
005500                                    PIC S9(11)         COMP-3.
005600 01  WS-SOMA-RETORNO                PIC S9(07)V9(06) COMP-3.
005700 01  WS-MEDIA-RETORNO               PIC S9(05)V9(06) COMP-3.
005800 01  WS-DESVIO                      PIC S9(05)V9(06) COMP-3.
005900 01  WS-SOMA-DESVIO2                PIC S9(09)V9(06) COMP-3.
006000 01  WS-VARIANCIA                   PIC S9(05)V9(06) COMP-3.
006100 01  WS-DESVIO-PADRAO               PIC S9(05)V9(06) COMP-3.
006200
006300 01  WS-PICO                        PIC S9(11)V99 COMP-3.
006400 01  WS-DD-ATUAL                    PIC S9(05)V9(06) COMP-3.
006500
006600*    Raiz quadrada generica (Newton-Raphson)
006700 01  WS-SQRT-CTL.
006800     03  WS-SQRT-N                  PIC S9(09)V9(06) COMP-3.
006900     03  WS-SQRT-X                  PIC S9(09)V9(06) COMP-3.
007000     03  WS-SQRT-R                  PIC S9(09)V9(06) COMP-3.
007100     03  WS-SQRT-IX                 PIC  9(02) COMP-5.
007200 01  WS-SQRT-CTL-R REDEFINES WS-SQRT-CTL.
007300     03  FILLER                     PIC X(10).
007400     03  WS-SQRT-N-X                PIC X(10).
007500
007600*    Base de custo corrente da posicao (p/ casamento de P&L)
007700 01  WS-POS-QTDE                    PIC S9(09) COMP-5.
007800 01  WS-POS-CUSTO-TOTAL             PIC S9(11)V99 COMP-3.
007900 01  WS-POS-CUSTO-TOTAL-R REDEFINES WS-POS-CUSTO-TOTAL
008000                                     PIC X(07).
008100 01  WS-CUSTO-UNIT                  PIC S9(07)V9(04) COMP-3.
008200 01  WS-CUSTO-VENDA                 PIC S9(11)V99 COMP-3.
008300 01  WS-PROVENTO-LIQ                PIC S9(11)V99 COMP-3.
008400 01  WS-PCT-GANHO-PERDA             PIC S9(05)V9(06) COMP-3.
008500 01  WS-PCT-ABSOLUTO                PIC S9(05)V9(06) COMP-3.
008600
008700 01  WS-SOMA-GANHO                  PIC S9(07)V9(06) COMP-3.
008800 01  WS-SOMA-PERDA                  PIC S9(07)V9(06) COMP-3.
008900
009000*-----------------------------------------------------------------
009100 LINKAGE SECTION.
009200*-----------------------------------------------------------------
009300 01  BKT040-DADOS.
-INC BKTKB040
009400
009500*-----------------------------------------------------------------
009600 PROCEDURE DIVISION USING BKT040-DADOS.
009700*-----------------------------------------------------------------
009800*-----------------------------------------------------------------
009900 000000-PRINCIPAL SECTION.
010000*-----------------------------------------------------------------
010100     MOVE ZEROS                     TO BKT040-SEQL-ERRO
010200     MOVE SPACES                    TO BKT040-TX-ERRO
010300
010400     PERFORM 100000-VALIDAR-ENTRADA
010500
010600     IF  BKT040-SEQL-ERRO EQUAL ZEROS
010700         PERFORM 110000-INICIALIZAR
010800         PERFORM 200000-CLC-RETORNO-TOTAL
010900         PERFORM 210000-CLC-SHARPE
011000         PERFORM 220000-CLC-MAX-DRAWDOWN
011100         PERFORM 230000-CLC-INDICE-ACERTO
011200     END-IF
011300     .
011400 000000-SAI.
011500     GOBACK.
011600
011700*-----------------------------------------------------------------
011800 100000-VALIDAR-ENTRADA SECTION.
011900*-----------------------------------------------------------------
012000     IF  NOT BKT040-QT-PATRIMONIO-VLDO
012100         PERFORM 999001-ERRO
012200     END-IF
012300     .
012400 100000-SAI.
012500     EXIT.
012600
012700*-----------------------------------------------------------------
012800 110000-INICIALIZAR SECTION.
012900*-----------------------------------------------------------------
013000     MOVE ZEROS                     TO WS-POS-QTDE
013100                                        WS-POS-CUSTO-TOTAL
013200                                        WS-QT-SELL
013300     MOVE BKT040-QT-NEGOCIO         TO BKT040-MT-QT-NEGOCIO
013400     MOVE ZEROS                     TO BKT040-MT-QT-GANHO
013500                                        BKT040-MT-QT-PERDA
013600     .
013700 110000-SAI.
013800     EXIT.
013900
014000*-----------------------------------------------------------------
014100 200000-CLC-RETORNO-TOTAL SECTION.
014200*-----------------------------------------------------------------
014300     COMPUTE BKT040-MT-RETORNO-TOTAL ROUNDED =
014400             (BKT040-PT-TOTAL(BKT040-QT-PATRIMONIO) /
014500              BKT040-PT-TOTAL(1)) - 1
014600
014700     MOVE BKT040-PT-TOTAL(BKT040-QT-PATRIMONIO)
014800                                     TO BKT040-MT-VALOR-FINAL
014900     .
015000 200000-SAI.
015100     EXIT.
015200
015300*-----------------------------------------------------------------
015400 210000-CLC-SHARPE SECTION.
015500*-----------------------------------------------------------------
015600     COMPUTE WS-QT-RET = BKT040-QT-PATRIMONIO - 1
015700
015800     IF  WS-QT-RET LESS 2
015900         MOVE ZEROS                  TO BKT040-MT-SHARPE
016000     ELSE
016100         MOVE ZEROS                  TO WS-SOMA-RETORNO
016200         PERFORM 210010-SOMAR-RETORNO THRU 210010-SAI
016300             VARYING IX-PAT FROM 2 BY 1
016400             UNTIL IX-PAT GREATER BKT040-QT-PATRIMONIO
016500         COMPUTE WS-MEDIA-RETORNO ROUNDED =
016600                 WS-SOMA-RETORNO / WS-QT-RET
016700
016800         MOVE ZEROS                  TO WS-SOMA-DESVIO2
016900         PERFORM 210020-SOMAR-DESVIO2 THRU 210020-SAI
017000             VARYING IX-PAT FROM 2 BY 1
017100             UNTIL IX-PAT GREATER BKT040-QT-PATRIMONIO
017200
017300         COMPUTE WS-VARIANCIA ROUNDED =
017400                 WS-SOMA-DESVIO2 / (WS-QT-RET - 1)
017500
017600         IF  WS-VARIANCIA EQUAL ZEROS
017700             MOVE ZEROS              TO BKT040-MT-SHARPE
017800         ELSE
017900             MOVE WS-VARIANCIA       TO WS-SQRT-N
018000             PERFORM 250500-CLC-RAIZ-QUADRADA
018100             MOVE WS-SQRT-R          TO WS-DESVIO-PADRAO
018200
018300             COMPUTE BKT040-MT-SHARPE ROUNDED =
018400                     (CTE-RAIZ-252 * WS-MEDIA-RETORNO) /
018500                     WS-DESVIO-PADRAO
018600         END-IF
018700     END-IF
018800     .
018900 210000-SAI.
019000     EXIT.
019100
019200 210010-SOMAR-RETORNO.
019300*-----------------------------
019400     COMPUTE WS-RETORNO-ATUAL ROUNDED =
019500             (BKT040-PT-TOTAL(IX-PAT) /
019600              BKT040-PT-TOTAL(IX-PAT - 1)) - 1
019700     ADD WS-RETORNO-ATUAL             TO WS-SOMA-RETORNO
019800     .
019900 210010-SAI.
020000     EXIT.
020100
020200 210020-SOMAR-DESVIO2.
020300*-----------------------------
020400     COMPUTE WS-RETORNO-ATUAL ROUNDED =
020500             (BKT040-PT-TOTAL(IX-PAT) /
020600              BKT040-PT-TOTAL(IX-PAT - 1)) - 1
020700     COMPUTE WS-DESVIO ROUNDED =
020800             WS-RETORNO-ATUAL - WS-MEDIA-RETORNO
020900     COMPUTE WS-SOMA-DESVIO2 ROUNDED =
021000             WS-SOMA-DESVIO2 + (WS-DESVIO * WS-DESVIO)
021100     .
021200 210020-SAI.
021300     EXIT.
021400
021500*-----------------------------------------------------------------
021600 220000-CLC-MAX-DRAWDOWN SECTION.
021700*-----------------------------------------------------------------
021800     MOVE BKT040-PT-TOTAL(1)         TO WS-PICO
021900     MOVE ZEROS                      TO BKT040-MT-MAX-DRAWDOWN
022000
022100     PERFORM 220010-AVALIAR-DRAWDOWN THRU 220010-SAI
022200         VARYING IX-PAT FROM 1 BY 1
022300         UNTIL IX-PAT GREATER BKT040-QT-PATRIMONIO
022400     .
022500 220000-SAI.
022600     EXIT.
022700
022800 220010-AVALIAR-DRAWDOWN.
022900*-----------------------------
023000     IF  BKT040-PT-TOTAL(IX-PAT) GREATER WS-PICO
023100         MOVE BKT040-PT-TOTAL(IX-PAT) TO WS-PICO
023200     END-IF
023300     COMPUTE WS-DD-ATUAL ROUNDED =
023400             (BKT040-PT-TOTAL(IX-PAT) - WS-PICO) / WS-PICO
023500     IF  WS-DD-ATUAL LESS BKT040-MT-MAX-DRAWDOWN
023600         MOVE WS-DD-ATUAL              TO BKT040-MT-MAX-DRAWDOWN
023700     END-IF
023800     .
023900 220010-SAI.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300 230000-CLC-INDICE-ACERTO SECTION.
024400*-----------------------------------------------------------------
024500     MOVE ZEROS                      TO WS-SOMA-GANHO
024600                                        WS-SOMA-PERDA
024700
024800     PERFORM 230010-CASAR-NEGOCIO THRU 230010-SAI
024900         VARYING IX-NEG FROM 1 BY 1
025000         UNTIL IX-NEG GREATER BKT040-QT-NEGOCIO
025100
025200     IF  WS-QT-SELL EQUAL ZEROS
025300         MOVE ZEROS                   TO BKT040-MT-INDICE-ACERTO
025400     ELSE
025500         COMPUTE BKT040-MT-INDICE-ACERTO ROUNDED =
025600                 BKT040-MT-QT-GANHO / WS-QT-SELL
025700     END-IF
025800
025900     IF  BKT040-MT-QT-GANHO EQUAL ZEROS
026000         MOVE ZEROS                   TO BKT040-MT-MEDIA-GANHO
026100     ELSE
026200         COMPUTE BKT040-MT-MEDIA-GANHO ROUNDED =
026300                 WS-SOMA-GANHO / BKT040-MT-QT-GANHO
026400     END-IF
026500
026600     IF  BKT040-MT-QT-PERDA EQUAL ZEROS
026700         MOVE ZEROS                   TO BKT040-MT-MEDIA-PERDA
026800     ELSE
026900         COMPUTE BKT040-MT-MEDIA-PERDA ROUNDED =
027000                 WS-SOMA-PERDA / BKT040-MT-QT-PERDA
027100     END-IF
027200     .
027300 230000-SAI.
027400     EXIT.
027500
027600 230010-CASAR-NEGOCIO.
027700*-----------------------------
027800     IF  BKT040-NG-ACAO(IX-NEG) EQUAL 'BUY '
027900         COMPUTE WS-POS-CUSTO-TOTAL ROUNDED =
028000                 WS-POS-CUSTO-TOTAL +
028100                 BKT040-NG-TOTAL(IX-NEG) +
028200                 BKT040-NG-COMISSAO(IX-NEG)
028300         ADD BKT040-NG-QTDE(IX-NEG)   TO WS-POS-QTDE
028400     ELSE
028500         IF  WS-POS-QTDE GREATER ZEROS
028600             ADD 1                     TO WS-QT-SELL
028700             COMPUTE WS-CUSTO-UNIT ROUNDED =
028800                     WS-POS-CUSTO-TOTAL / WS-POS-QTDE
028900             COMPUTE WS-CUSTO-VENDA ROUNDED =
029000                     WS-CUSTO-UNIT * BKT040-NG-QTDE(IX-NEG)
029100             COMPUTE WS-PROVENTO-LIQ ROUNDED =
029200                     BKT040-NG-TOTAL(IX-NEG) -
029300                     BKT040-NG-COMISSAO(IX-NEG)
029400             COMPUTE WS-PCT-GANHO-PERDA ROUNDED =
029500                     (WS-PROVENTO-LIQ - WS-CUSTO-VENDA) /
029600                     WS-CUSTO-VENDA
029700
029800             IF  WS-PCT-GANHO-PERDA GREATER ZEROS
029900                 ADD 1                  TO BKT040-MT-QT-GANHO
030000                 ADD WS-PCT-GANHO-PERDA  TO WS-SOMA-GANHO
030100             ELSE
030200                 IF WS-PCT-GANHO-PERDA LESS ZEROS
030300                     ADD 1              TO BKT040-MT-QT-PERDA
030400                     COMPUTE WS-PCT-ABSOLUTO ROUNDED =
030500                             WS-PCT-GANHO-PERDA * -1
030600                     ADD WS-PCT-ABSOLUTO TO WS-SOMA-PERDA
030700                 END-IF
030800             END-IF
030900
031000             SUBTRACT WS-CUSTO-VENDA FROM WS-POS-CUSTO-TOTAL
031100             SUBTRACT BKT040-NG-QTDE(IX-NEG) FROM WS-POS-QTDE
031200         END-IF
031300     END-IF
031400     .
031500 230010-SAI.
031600     EXIT.
031700
031800*-----------------------------------------------------------------
031900 250500-CLC-RAIZ-QUADRADA SECTION.
032000*-----------------------------------------------------------------
032100*    Rotina generica - raiz quadrada de WS-SQRT-N por Newton-
032200*    Raphson (20 iteracoes), resultado em WS-SQRT-R. Usada p/
032300*    nao depender de funcao intrinseca de compilador.
032400*-----------------------------------------------------------------
032500     IF  WS-SQRT-N EQUAL ZEROS
032600         MOVE ZEROS                   TO WS-SQRT-R
032700     ELSE
032800         MOVE WS-SQRT-N                TO WS-SQRT-X
032900         PERFORM 250510-ITERAR-NEWTON THRU 250510-SAI
033000             VARYING WS-SQRT-IX FROM 1 BY 1
033100             UNTIL WS-SQRT-IX GREATER 20
033200         MOVE WS-SQRT-X                TO WS-SQRT-R
033300     END-IF
033400     .
033500 250500-SAI.
033600     EXIT.
033700
033800 250510-ITERAR-NEWTON.
033900*-----------------------------
034000     COMPUTE WS-SQRT-X ROUNDED =
034100             (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2
034200     .
034300 250510-SAI.
034400     EXIT.
034500
034600*-----------------------------------------------------------------
034700 999000-ERRO SECTION.
034800*-----------------------------------------------------------------
034900 999001-ERRO.
035000*------------
035100     MOVE 1                          TO BKT040-SEQL-ERRO
035200     STRING 'BKT040 - QTDE DE PATRIMONIO FORA DA FAIXA VALIDA'
035300         DELIMITED BY SIZE INTO BKT040-TX-ERRO
035400     .
035500 999000-SAI.
035600     EXIT.
